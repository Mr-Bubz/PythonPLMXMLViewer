000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     BOMX000.
000050 AUTHOR.         R S NAIR VK.
000060 INSTALLATION.   ENTERPRISE PLM SYSTEMS GROUP.
000070 DATE-WRITTEN.   03 NOV 1991.
000080 DATE-COMPILED.
000090 SECURITY.       NON-CONFIDENTIAL.
000100*
000110*DESCRIPTION :  MAIN-LINE DRIVER FOR THE PLM BOM EXTRACT AND
000120*               EXPORT BATCH.  LOADS ALL ENTITY RECORDS FROM
000130*               ENTITY-IN INTO THE IN-MEMORY KEYED TABLES
000140*               (UNIT 1), EMITS THE RUN-LOG HEADER SUMMARY
000150*               (UNIT 4), WALKS THE FIRST PRODUCT-VIEW'S
000160*               OCCURRENCE TREE DEPTH-FIRST RESOLVING EACH
000170*               OCCURRENCE'S REVISION/PRODUCT (CALL BOMVREVN)
000180*               AND ATTACHMENT/DATASET DETAILS (CALL BOMVATAT)
000190*               (UNIT 2), AND WRITES THE INDENTED BOM-CSV-OUT
000200*               EXPLOSION REPORT (UNIT 3).
000210*----------------------------------------------------------------*
000220* HISTORY OF MODIFICATION:
000230*----------------------------------------------------------------*
000240* MOD.#  INIT   DATE        DESCRIPTION
000250* ------ ------ ----------  -----------------------------------
000260* PLX001 RSNVK  03/11/1991 - INITIAL VERSION - GI/PR/RV/OC/PV
000270*                             LOAD AND FLAT-LIST CSV WRITE.
000280* PLX006 RSNVK  14/06/1992 - ADDED AA/DS/XF LOAD, HIERARCHY
000290*                             BUILD (UNIT 2) AND THE BOMVREVN/
000300*                             BOMVATAT CALL ARCHITECTURE.  THE
000310*                             INDENTED WALK REPLACES THE OLD
000320*                             FLAT LIST.
000330* PLX014 DCKAB  18/02/1999 - Y2K: RUN-DATE NOW ACCEPTED AS
000340*                             CENTURY-INCLUSIVE (YYYYMMDD).
000350* PLX022 TMPJAE 09/09/2006 - CR-4417 ADDED OC-ATTR-NAME/VALUE
000360*                             LOAD AND THE ATTRIBUTES COLUMN
000370*                             BUILD (RULE X5).
000380* PLX031 TMPSRK 11/01/2018 - JIRA REM-412 REPLACED THE
000390*                             RECURSIVE TREE WALK WITH THE
000400*                             STACK-TABLE DRIVEN WALK (BOMSTAK)
000410*                             AFTER A DEEPLY-NESTED CUSTOMER
000420*                             EXTRACT OVERFLOWED THE PERFORM
000430*                             NESTING LIMIT; ADDED THE
000440*                             STK-MAX-DEPTH GUARD.
000450* PLX032 NKSHAR 19/03/2019 - QA FINDING: C000 AND D000 WERE
000460*                             SETTING PV-IDX TO WS-PV-COUNT
000470*                             (LAST VIEW LOADED) INSTEAD OF
000480*                             HONOURING WS-PV-FIRST-KEY (BATCH
000490*                             FLOW UNIT 1 STEP 4).  ADDED G005
000500*                             TO SCAN WS-PV-TABLE FOR THE FIRST
000510*                             VIEW LOADED.  ALSO SPLIT THE
000520*                             ATTACHMENT-WARNING TEST IN C120 SO
000530*                             A MIX OF DATASET/NON-DATASET REFS
000540*                             NO LONGER RAISES A FALSE WARNING
000550*                             (SEE BOMLATT COPYBOOK CHANGE).
000560* PLX033 NKSHAR 02/04/2019 - QA FINDING: B110 WAS APPENDING
000570*                             EVERY GENERAL-INFO RECORD INSTEAD
000580*                             OF REPLACING ON DUPLICATE SCHEMA-
000590*                             VERSION LIKE EVERY OTHER LOADER
000600*                             PARAGRAPH (RULE L2) - A LATER GI
000610*                             RECORD WAS SILENTLY LOST, NOT
000620*                             PROMOTED TO GI-IDX 1 FOR THE RUN-
000630*                             LOG HEADER (UNIT 4).  GAVE B110
000640*                             THE SAME FIND-LOOP/REPLACE-OR-
000650*                             APPEND SHAPE AS B120-B180.  ALSO
000660*                             REMOVED THE WK-C-CURR-KEY-SEGS AND
000670 EJECT
000680**********************
000690 ENVIRONMENT DIVISION.
000700**********************
000710 CONFIGURATION SECTION.
000720 SOURCE-COMPUTER.  IBM-AS400.
000730 OBJECT-COMPUTER.  IBM-AS400.
000740 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000750                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000760                   UPSI-0 IS UPSI-SWITCH-0
000770                   ON STATUS IS U0-ON
000780                   OFF STATUS IS U0-OFF.
000790
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820     SELECT ENTITY-IN   ASSIGN TO ENTITYIN
000830            ORGANIZATION IS LINE SEQUENTIAL
000840            FILE STATUS IS WK-C-FILE-STATUS.
000850     SELECT BOM-CSV-OUT ASSIGN TO BOMCSVOT
000860            ORGANIZATION IS LINE SEQUENTIAL
000870            FILE STATUS IS WK-C-CSV-FILE-STATUS.
000880
000890***************
000900 DATA DIVISION.
000910***************
000920 FILE SECTION.
000930***************
000940 FD  ENTITY-IN
000950     LABEL RECORDS ARE OMITTED
000960     DATA RECORD IS BOM-ENTITY-RECORD.
000970     COPY BOMIN.
000980
000990 FD  BOM-CSV-OUT
001000     LABEL RECORDS ARE OMITTED
001010     DATA RECORD IS CSV-OUT-RECORD.
001020 01  CSV-OUT-RECORD                  PIC X(1200).
001030
001040*************************
001050 WORKING-STORAGE SECTION.
001060*************************
001070 01  FILLER                       PIC X(24) VALUE
001080     "** PROGRAM BOMX000  **".
001090
001100* ------------------ PROGRAM WORKING STORAGE -------------------*
001110 01  WK-C-COMMON.
001120     COPY BOMCOMN.
001130
001140 01  WK-C-BOMX-WORK-AREA.
001150     05  WK-C-CSV-FILE-STATUS      PIC X(02) VALUE "00".
001160         88  WK-C-CSV-SUCCESSFUL          VALUE "00".
001170     05  WK-C-EOF-SW               PIC X(01) VALUE "N".
001180         88  WK-C-IS-EOF                  VALUE "Y".
001190     05  WK-C-NO-PV-SW             PIC X(01) VALUE "N".
001200         88  WK-C-NO-PV-LOADED           VALUE "Y".
001210     05  FILLER                    PIC X(04).
001220
001230*    --- HIERARCHY-BUILD SUBSCRIPTS AND SAVE-AREAS ---
001240 01  WK-C-HIER-WORK-AREA.
001250     05  WK-N-ROOT-SUB             PIC 9(02) COMP VALUE ZERO.
001260     05  WK-N-CHILD-SUB           PIC 9(02) COMP VALUE ZERO.
001270     05  WK-C-CURRENT-KEY         PIC X(10) VALUE SPACES.
001280     05  WK-N-CURRENT-LEVEL       PIC 9(04) COMP VALUE ZERO.
001290     05  WK-C-OC-FOUND-SW         PIC X(01) VALUE "N".
001300         88  WK-C-OC-WAS-FOUND          VALUE "Y".
001310     05  FILLER                   PIC X(04).
001320
001330*    --- UNIT 3 OUTPUT-ROW WORK AREAS ---
001340 01  WK-C-ROW-WORK-AREA.
001350     05  WK-N-ROW-OC-SUB          PIC 9(04) COMP VALUE ZERO.
001360     05  WK-C-ROW-KEY             PIC X(10) VALUE SPACES.
001370     05  WK-N-ATTR-SUB            PIC 9(02) COMP VALUE ZERO.
001380     05  WK-N-TRIM-SUB            PIC 9(04) COMP VALUE ZERO.
001390     05  WK-N-ATTR-LEN            PIC 9(04) COMP VALUE ZERO.
001400     05  WK-N-DSET-LEN            PIC 9(04) COMP VALUE ZERO.
001410     05  WK-N-ATTR-QLEN           PIC 9(04) COMP VALUE ZERO.
001420     05  WK-N-DSET-QLEN           PIC 9(04) COMP VALUE ZERO.
001430     05  WK-C-QUOTE-ATTR          PIC X(162) VALUE SPACES.
001440     05  WK-C-QUOTE-DSET          PIC X(802) VALUE SPACES.
001450     05  FILLER                   PIC X(06).
001460
001470*    --- STANDARD RUN COUNTERS, SWITCHES, LITERALS ---
001480     COPY BOMWORK.
001490
001500*    --- WARNING-MESSAGE BUILD AREA ---
001510 01  WK-C-WARNING-AREA.
001520     05  WK-C-WARN-TEXT           PIC X(60) VALUE SPACES.
001530     05  WK-C-WARN-KEY            PIC X(10) VALUE SPACES.
001540     05  FILLER                   PIC X(04).
001550
001560*    --- ENTITY TABLES (LOADED FROM ENTITY-IN, UNIT 1) ---
001570     COPY BOMGENI.
001580     COPY BOMPROD.
001590     COPY BOMREVN.
001600     COPY BOMOCCR.
001610     COPY BOMVIEW.
001620     COPY BOMATCH.
001630     COPY BOMDSET.
001640     COPY BOMXFIL.
001650
001660*    --- EXPLOSION STACK (UNIT 2) ---
001670     COPY BOMSTAK.                                                PLX031  
001680
001690*    --- CSV OUTPUT BUILD AREA (UNIT 3) ---
001700     COPY BOMCSVL.
001710
001720*    --- LINKAGE RECORDS FOR THE CALLED RESOLVER ROUTINES ---
001730     COPY BOMLREV.
001740     COPY BOMLATT.
001750
001760 EJECT
001770****************************************************************
001780 PROCEDURE DIVISION.
001790****************************************************************
001800 MAIN-MODULE.
001810     PERFORM A000-START-PROGRAM-ROUTINE
001820        THRU A099-START-PROGRAM-ROUTINE-EX.
001830     PERFORM B000-LOAD-ENTITY-FILE
001840        THRU B099-LOAD-ENTITY-FILE-EX.
001850     PERFORM E000-HEADER-SUMMARY
001860        THRU E099-HEADER-SUMMARY-EX.
001870
001880     IF      WS-PV-COUNT = ZERO
001890             MOVE "Y" TO    WK-C-NO-PV-SW
001900             PERFORM D900-WRITE-HEADER-ONLY
001910                THRU D999-WRITE-HEADER-ONLY-EX
001920     ELSE
001930             PERFORM C000-BUILD-HIERARCHY
001940                THRU C299-BUILD-HIERARCHY-EX
001950             PERFORM D000-WRITE-BOM-REPORT
001960                THRU D299-WRITE-BOM-REPORT-EX
001970     END-IF.
001980
001990     PERFORM F000-END-OF-RUN
002000        THRU F099-END-OF-RUN-EX.
002010     PERFORM Z000-END-PROGRAM-ROUTINE
002020        THRU Z099-END-PROGRAM-ROUTINE-EX.
002030     GOBACK.
002040
002050*----------------------------------------------------------------*
002060* A000 - OPEN BOTH FILES UP FRONT.  R1: ENTITY-IN NOT FOUND OR
002070*        UNABLE TO OPEN IS AN ABNORMAL END.
002080*----------------------------------------------------------------*
002090 A000-START-PROGRAM-ROUTINE.
002100*----------------------------------------------------------------*
002110     ACCEPT   WK-C-RUN-DATE FROM DATE YYYYMMDD.                   PLX014  
002120     ACCEPT   WK-C-RUN-TIME FROM TIME.
002130
002140     OPEN     INPUT ENTITY-IN.
002150     IF       NOT WK-C-SUCCESSFUL
002160              DISPLAY "BOMX000 - OPEN FILE ERROR - ENTITY-IN"
002170              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002180              PERFORM Y900-ABNORMAL-TERMINATION
002190              GO TO A099-START-PROGRAM-ROUTINE-EX
002200     END-IF.
002210
002220     OPEN     OUTPUT BOM-CSV-OUT.
002230     IF       NOT WK-C-CSV-SUCCESSFUL
002240              DISPLAY "BOMX000 - OPEN FILE ERROR - BOM-CSV-OUT"
002250              DISPLAY "FILE STATUS IS " WK-C-CSV-FILE-STATUS
002260              PERFORM Y900-ABNORMAL-TERMINATION
002270     END-IF.
002280
002290 A099-START-PROGRAM-ROUTINE-EX.
002300     EXIT.
002310
002320*----------------------------------------------------------------*
002330* B000 - UNIT 1: READ ENTITY-IN TO END OF FILE, STORING EVERY
002340*        RECORD IN ITS KEYED TABLE (B100).  R2: A READ ERROR
002350*        OTHER THAN END-OF-FILE IS TREATED AS UNPARSEABLE
002360*        INPUT AND IS AN ABNORMAL END.
002370*----------------------------------------------------------------*
002380 B000-LOAD-ENTITY-FILE.
002390*----------------------------------------------------------------*
002400     MOVE     "N"                     TO    WK-C-EOF-SW.
002410     PERFORM  B010-READ-ONE-RECORD
002420        THRU  B019-READ-ONE-RECORD-EX
002430        UNTIL WK-C-IS-EOF.
002440
002450     CLOSE    ENTITY-IN.
002460     IF       NOT WK-C-SUCCESSFUL
002470              DISPLAY "BOMX000 - CLOSE FILE ERROR - ENTITY-IN"
002480              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002490     END-IF.
002500
002510 B099-LOAD-ENTITY-FILE-EX.
002520     EXIT.
002530
002540*----------------------------------------------------------------*
002550 B010-READ-ONE-RECORD.
002560*----------------------------------------------------------------*
002570     READ     ENTITY-IN
002580         AT END
002590              MOVE "Y" TO WK-C-EOF-SW
002600              GO TO B019-READ-ONE-RECORD-EX
002610     END-READ.
002620
002630     IF       NOT WK-C-SUCCESSFUL
002640              DISPLAY "BOMX000 - ENTITY-IN READ ERROR"
002650              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002660              PERFORM Y900-ABNORMAL-TERMINATION
002670              GO TO B019-READ-ONE-RECORD-EX
002680     END-IF.
002690
002700     PERFORM  B100-STORE-BY-KIND
002710        THRU  B199-STORE-BY-KIND-EX.
002720
002730 B019-READ-ONE-RECORD-EX.
002740     EXIT.
002750
002760*----------------------------------------------------------------*
002770* B100 - BRANCH ON RECORD-KIND.  AN UNRECOGNIZED KIND IS
002780*        SILENTLY IGNORED (RULE L1/UNIT-1 STEP 2).
002790*----------------------------------------------------------------*
002800 B100-STORE-BY-KIND.
002810*----------------------------------------------------------------*
002820     EVALUATE TRUE
002830         WHEN  BOM-KIND-GENL-INFO
002840               PERFORM B110-STORE-GENL-INFO
002850         WHEN  BOM-KIND-PRODUCT
002860               PERFORM B120-STORE-PRODUCT
002870         WHEN  BOM-KIND-REVISION
002880               PERFORM B130-STORE-REVISION
002890         WHEN  BOM-KIND-OCCURRENCE
002900               PERFORM B140-STORE-OCCURRENCE
002910         WHEN  BOM-KIND-PROD-VIEW
002920               PERFORM B150-STORE-PROD-VIEW
002930         WHEN  BOM-KIND-ATTACHMENT
002940               PERFORM B160-STORE-ATTACHMENT
002950         WHEN  BOM-KIND-DATASET
002960               PERFORM B170-STORE-DATASET
002970         WHEN  BOM-KIND-EXTERNAL-FILE
002980               PERFORM B180-STORE-EXTERNAL-FILE
002990         WHEN  OTHER
003000               ADD  1 TO WK-N-IGNORED-READ
003010     END-EVALUATE.
003020
003030 B199-STORE-BY-KIND-EX.
003040     EXIT.
003050
003060*----------------------------------------------------------------*
003070* B110 - GENERAL-INFO TABLE MAINTENANCE - REPLACE-IF-FOUND-ELSE-
003080*        APPEND, KEYED BY SCHEMA-VERSION (RULE L2).  L1'S BLANK-
003090*        KEY SKIP DOES NOT APPLY - A BLANK SCHEMA-VERSION IS
003100*        STILL STORED PER UNIT 1 - SEE PLX032.
003110*----------------------------------------------------------------*
003120 B110-STORE-GENL-INFO.                                             PLX032
003130*----------------------------------------------------------------*
003140     ADD      1                       TO    WK-N-GI-READ.
003150
003160     SET      GI-IDX TO 1.
003170 B110-FIND-LOOP.
003180     IF       GI-IDX > WS-GI-COUNT
003190              GO TO B110-APPEND
003200     END-IF.
003210     IF       WS-GI-SCHEMA-VERSION (GI-IDX) =
003220              GI-SCHEMA-VERSION OF BOM-GI-RECORD
003230              GO TO B110-REPLACE
003240     END-IF.
003250     SET      GI-IDX UP BY 1.
003260     GO TO    B110-FIND-LOOP.
003270
003280 B110-APPEND.
003290     IF       WS-GI-COUNT >= WS-GI-MAX
003300              GO TO B110-STORE-GENL-INFO-EX
003310     END-IF.
003320     SET      GI-IDX TO WS-GI-COUNT.
003330     SET      GI-IDX UP BY 1.
003340     SET      WS-GI-COUNT TO GI-IDX.
003350
003360 B110-REPLACE.
003370     MOVE     GI-SCHEMA-VERSION OF BOM-GI-RECORD
003380                                     TO    WS-GI-SCHEMA-VERSION (GI-IDX).
003390     MOVE     GI-AUTHOR              TO    WS-GI-AUTHOR (GI-IDX).
003400     MOVE     GI-EXPORT-DATE         TO    WS-GI-EXPORT-DATE (GI-IDX).
003410     MOVE     GI-EXPORT-TIME         TO    WS-GI-EXPORT-TIME (GI-IDX).
003420
003430 B110-STORE-GENL-INFO-EX.
003440     EXIT.
003450
003460
003470*----------------------------------------------------------------*
003480* B120 - PRODUCT TABLE MAINTENANCE - REPLACE-IF-FOUND-ELSE-
003490*        APPEND (RULES L1/L2).
003500*----------------------------------------------------------------*
003510 B120-STORE-PRODUCT.
003520*----------------------------------------------------------------*
003530     ADD      1                       TO    WK-N-PR-READ.
003540     IF       PR-ENTITY-ID OF BOM-PR-RECORD = SPACES
003550              GO TO B120-STORE-PRODUCT-EX.
003560
003570     SET      PR-IDX TO 1.
003580 B120-FIND-LOOP.
003590     IF       PR-IDX > WS-PR-COUNT
003600              GO TO B120-APPEND
003610     END-IF.
003620     IF       WS-PR-ENTITY-ID (PR-IDX) = PR-ENTITY-ID OF BOM-PR-RECORD
003630              GO TO B120-REPLACE
003640     END-IF.
003650     SET      PR-IDX UP BY 1.
003660     GO TO    B120-FIND-LOOP.
003670
003680 B120-APPEND.
003690     IF       WS-PR-COUNT >= WS-PR-MAX
003700              GO TO B120-STORE-PRODUCT-EX
003710     END-IF.
003720     SET      PR-IDX TO WS-PR-COUNT.
003730     SET      PR-IDX UP BY 1.
003740     SET      WS-PR-COUNT TO PR-IDX.
003750
003760 B120-REPLACE.
003770     MOVE     PR-ENTITY-ID OF BOM-PR-RECORD
003780                                     TO    WS-PR-ENTITY-ID (PR-IDX).
003790     MOVE     PR-PRODUCT-ID          TO    WS-PR-PRODUCT-ID (PR-IDX).
003800     MOVE     PR-NAME OF BOM-PR-RECORD
003810                                     TO    WS-PR-NAME (PR-IDX).
003820     MOVE     PR-SUB-TYPE            TO    WS-PR-SUB-TYPE (PR-IDX).
003830
003840 B120-STORE-PRODUCT-EX.
003850     EXIT.
003860
003870*----------------------------------------------------------------*
003880* B130 - PRODUCT-REVISION TABLE MAINTENANCE (RULES L1/L2).
003890*----------------------------------------------------------------*
003900 B130-STORE-REVISION.
003910*----------------------------------------------------------------*
003920     ADD      1                       TO    WK-N-RV-READ.
003930     IF       RV-ENTITY-ID OF BOM-RV-RECORD = SPACES
003940              GO TO B130-STORE-REVISION-EX.
003950
003960     SET      RV-IDX TO 1.
003970 B130-FIND-LOOP.
003980     IF       RV-IDX > WS-RV-COUNT
003990              GO TO B130-APPEND
004000     END-IF.
004010     IF       WS-RV-ENTITY-ID (RV-IDX) = RV-ENTITY-ID OF BOM-RV-RECORD
004020              GO TO B130-REPLACE
004030     END-IF.
004040     SET      RV-IDX UP BY 1.
004050     GO TO    B130-FIND-LOOP.
004060
004070 B130-APPEND.
004080     IF       WS-RV-COUNT >= WS-RV-MAX
004090              GO TO B130-STORE-REVISION-EX
004100     END-IF.
004110     SET      RV-IDX TO WS-RV-COUNT.
004120     SET      RV-IDX UP BY 1.
004130     SET      WS-RV-COUNT TO RV-IDX.
004140
004150 B130-REPLACE.
004160     MOVE     RV-ENTITY-ID OF BOM-RV-RECORD
004170                                     TO    WS-RV-ENTITY-ID (RV-IDX).
004180     MOVE     RV-NAME OF BOM-RV-RECORD
004190                                     TO    WS-RV-NAME (RV-IDX).
004200     MOVE     RV-SUB-TYPE OF BOM-RV-RECORD
004210                                     TO    WS-RV-SUB-TYPE (RV-IDX).
004220     MOVE     RV-REVISION            TO    WS-RV-REVISION (RV-IDX).
004230     MOVE     RV-MASTER-REF          TO    WS-RV-MASTER-REF (RV-IDX).
004240     MOVE     RV-OBJECT-STRING       TO    WS-RV-OBJECT-STRING (RV-IDX).
004250     MOVE     RV-LAST-MOD-DATE       TO    WS-RV-LAST-MOD-DATE (RV-IDX).
004260
004270 B130-STORE-REVISION-EX.
004280     EXIT.
004290
004300*----------------------------------------------------------------*
004310* B140 - OCCURRENCE TABLE MAINTENANCE (RULES L1/L2).  THE
004320*        WS-OC-RESOLVED GROUP IS CLEARED HERE AND FILLED IN
004330*        LATER BY UNIT 2.
004340*----------------------------------------------------------------*
004350 B140-STORE-OCCURRENCE.
004360*----------------------------------------------------------------*
004370     ADD      1                       TO    WK-N-OC-READ.
004380     IF       OC-ENTITY-ID OF BOM-OC-RECORD = SPACES
004390              GO TO B140-STORE-OCCURRENCE-EX.
004400
004410     SET      OC-IDX TO 1.
004420 B140-FIND-LOOP.
004430     IF       OC-IDX > WS-OC-COUNT
004440              GO TO B140-APPEND
004450     END-IF.
004460     IF       WS-OC-ENTITY-ID (OC-IDX) = OC-ENTITY-ID OF BOM-OC-RECORD
004470              GO TO B140-REPLACE
004480     END-IF.
004490     SET      OC-IDX UP BY 1.
004500     GO TO    B140-FIND-LOOP.
004510
004520 B140-APPEND.
004530     IF       WS-OC-COUNT >= WS-OC-MAX
004540              GO TO B140-STORE-OCCURRENCE-EX
004550     END-IF.
004560     SET      OC-IDX TO WS-OC-COUNT.
004570     SET      OC-IDX UP BY 1.
004580     SET      WS-OC-COUNT TO OC-IDX.
004590
004600 B140-REPLACE.
004610     MOVE     OC-ENTITY-ID OF BOM-OC-RECORD
004620                                    TO   WS-OC-ENTITY-ID (OC-IDX).
004630     MOVE     OC-INSTANCED-REF      TO   WS-OC-INSTANCED-REF (OC-IDX).
004640     MOVE     OC-SEQUENCE-NUMBER    TO   WS-OC-SEQUENCE-NUMBER (OC-IDX).
004650     MOVE     OC-QUANTITY           TO   WS-OC-QUANTITY (OC-IDX).
004660     MOVE     OC-CHILD-COUNT        TO   WS-OC-CHILD-COUNT (OC-IDX).
004670     MOVE     OC-CHILD-REF (1)      TO   WS-OC-CHILD-REF (OC-IDX, 1).
004680     MOVE     OC-CHILD-REF (2)      TO   WS-OC-CHILD-REF (OC-IDX, 2).
004690     MOVE     OC-CHILD-REF (3)      TO   WS-OC-CHILD-REF (OC-IDX, 3).
004700     MOVE     OC-CHILD-REF (4)      TO   WS-OC-CHILD-REF (OC-IDX, 4).
004710     MOVE     OC-CHILD-REF (5)      TO   WS-OC-CHILD-REF (OC-IDX, 5).
004720     MOVE     OC-CHILD-REF (6)      TO   WS-OC-CHILD-REF (OC-IDX, 6).
004730     MOVE     OC-CHILD-REF (7)      TO   WS-OC-CHILD-REF (OC-IDX, 7).
004740     MOVE     OC-CHILD-REF (8)      TO   WS-OC-CHILD-REF (OC-IDX, 8).
004750     MOVE     OC-CHILD-REF (9)      TO   WS-OC-CHILD-REF (OC-IDX, 9).
004760     MOVE     OC-CHILD-REF (10)     TO   WS-OC-CHILD-REF (OC-IDX, 10).
004770     MOVE     OC-ATTACH-COUNT       TO   WS-OC-ATTACH-COUNT (OC-IDX).
004780     MOVE     OC-ATTACH-REF (1)     TO   WS-OC-ATTACH-REF (OC-IDX, 1).
004790     MOVE     OC-ATTACH-REF (2)     TO   WS-OC-ATTACH-REF (OC-IDX, 2).
004800     MOVE     OC-ATTACH-REF (3)     TO   WS-OC-ATTACH-REF (OC-IDX, 3).
004810     MOVE     OC-ATTACH-REF (4)     TO   WS-OC-ATTACH-REF (OC-IDX, 4).
004820     MOVE     OC-ATTACH-REF (5)     TO   WS-OC-ATTACH-REF (OC-IDX, 5).
004830     MOVE     OC-ATTR-COUNT         TO   WS-OC-ATTR-COUNT (OC-IDX).
004840     MOVE     OC-ATTR-NAME (1)      TO   WS-OC-ATTR-NAME (OC-IDX, 1).
004850     MOVE     OC-ATTR-NAME (2)      TO   WS-OC-ATTR-NAME (OC-IDX, 2).
004860     MOVE     OC-ATTR-NAME (3)      TO   WS-OC-ATTR-NAME (OC-IDX, 3).
004870     MOVE     OC-ATTR-NAME (4)      TO   WS-OC-ATTR-NAME (OC-IDX, 4).
004880     MOVE     OC-ATTR-NAME (5)      TO   WS-OC-ATTR-NAME (OC-IDX, 5).
004890     MOVE     OC-ATTR-VALUE (1)     TO   WS-OC-ATTR-VALUE (OC-IDX, 1).
004900     MOVE     OC-ATTR-VALUE (2)     TO   WS-OC-ATTR-VALUE (OC-IDX, 2).
004910     MOVE     OC-ATTR-VALUE (3)     TO   WS-OC-ATTR-VALUE (OC-IDX, 3).
004920     MOVE     OC-ATTR-VALUE (4)     TO   WS-OC-ATTR-VALUE (OC-IDX, 4).
004930     MOVE     OC-ATTR-VALUE (5)     TO   WS-OC-ATTR-VALUE (OC-IDX, 5).
004940     MOVE     "N"                   TO   WS-OC-REVN-FOUND (OC-IDX).
004950     MOVE     SPACES                TO   WS-OC-DISPLAY-NAME (OC-IDX)
004960                                          WS-OC-OWN-NAME (OC-IDX)
004970                                          WS-OC-ITEM-TYPE (OC-IDX)
004980                                          WS-OC-REVISION (OC-IDX)
004990                                          WS-OC-PRODUCT-ID (OC-IDX)
005000                                          WS-OC-LAST-MOD-DATE (OC-IDX)
005010                                          WS-OC-ATTR-TEXT (OC-IDX)
005020                                          WS-OC-DATASET-TEXT (OC-IDX).
005030     MOVE     ZERO                  TO   WS-OC-RESOLVED-CHILDN (OC-IDX).
005040
005050 B140-STORE-OCCURRENCE-EX.
005060     EXIT.
005070
005080*----------------------------------------------------------------*
005090* B150 - PRODUCT-VIEW TABLE MAINTENANCE (RULES L1/L2).  UNIT 1
005100*        STEP 4: THE FIRST ONE LOADED IS THE ONE EXPORTED -
005110*        WS-PV-FIRST-KEY IS SET ONLY ON THE FIRST APPEND.
005120*----------------------------------------------------------------*
005130 B150-STORE-PROD-VIEW.
005140*----------------------------------------------------------------*
005150     ADD      1                       TO    WK-N-PV-READ.
005160     IF       PV-ENTITY-ID OF BOM-PV-RECORD = SPACES
005170              GO TO B150-STORE-PROD-VIEW-EX.
005180
005190     SET      PV-IDX TO 1.
005200 B150-FIND-LOOP.
005210     IF       PV-IDX > WS-PV-COUNT
005220              GO TO B150-APPEND
005230     END-IF.
005240     IF       WS-PV-ENTITY-ID (PV-IDX) = PV-ENTITY-ID OF BOM-PV-RECORD
005250              GO TO B150-REPLACE
005260     END-IF.
005270     SET      PV-IDX UP BY 1.
005280     GO TO    B150-FIND-LOOP.
005290
005300 B150-APPEND.
005310     IF       WS-PV-COUNT >= WS-PV-MAX
005320              GO TO B150-STORE-PROD-VIEW-EX
005330     END-IF.
005340     SET      PV-IDX TO WS-PV-COUNT.
005350     SET      PV-IDX UP BY 1.
005360     SET      WS-PV-COUNT TO PV-IDX.
005370     IF       WS-PV-COUNT = 1
005380              MOVE PV-ENTITY-ID OF BOM-PV-RECORD TO WS-PV-FIRST-KEY
005390     END-IF.
005400
005410 B150-REPLACE.
005420     MOVE     PV-ENTITY-ID OF BOM-PV-RECORD
005430                                    TO   WS-PV-ENTITY-ID (PV-IDX).
005440     MOVE     PV-PRIMARY-OCC-REF    TO   WS-PV-PRIMARY-OCC-REF (PV-IDX).
005450     MOVE     PV-ROOT-COUNT         TO   WS-PV-ROOT-COUNT (PV-IDX).
005460     MOVE     PV-ROOT-REF (1)       TO   WS-PV-ROOT-REF (PV-IDX, 1).
005470     MOVE     PV-ROOT-REF (2)       TO   WS-PV-ROOT-REF (PV-IDX, 2).
005480     MOVE     PV-ROOT-REF (3)       TO   WS-PV-ROOT-REF (PV-IDX, 3).
005490     MOVE     PV-ROOT-REF (4)       TO   WS-PV-ROOT-REF (PV-IDX, 4).
005500     MOVE     PV-ROOT-REF (5)       TO   WS-PV-ROOT-REF (PV-IDX, 5).
005510
005520 B150-STORE-PROD-VIEW-EX.
005530     EXIT.
005540
005550*----------------------------------------------------------------*
005560* B160 - ASSOCIATED-ATTACHMENT TABLE MAINTENANCE (L1/L2).
005570*----------------------------------------------------------------*
005580 B160-STORE-ATTACHMENT.                                           PLX006  
005590*----------------------------------------------------------------*
005600     ADD      1                       TO    WK-N-AA-READ.
005610     IF       AA-ENTITY-ID OF BOM-AA-RECORD = SPACES
005620              GO TO B160-STORE-ATTACHMENT-EX.
005630
005640     SET      AA-IDX TO 1.
005650 B160-FIND-LOOP.
005660     IF       AA-IDX > WS-AA-COUNT
005670              GO TO B160-APPEND
005680     END-IF.
005690     IF       WS-AA-ENTITY-ID (AA-IDX) = AA-ENTITY-ID OF BOM-AA-RECORD
005700              GO TO B160-REPLACE
005710     END-IF.
005720     SET      AA-IDX UP BY 1.
005730     GO TO    B160-FIND-LOOP.
005740
005750 B160-APPEND.
005760     IF       WS-AA-COUNT >= WS-AA-MAX
005770              GO TO B160-STORE-ATTACHMENT-EX
005780     END-IF.
005790     SET      AA-IDX TO WS-AA-COUNT.
005800     SET      AA-IDX UP BY 1.
005810     SET      WS-AA-COUNT TO AA-IDX.
005820
005830 B160-REPLACE.
005840     MOVE     AA-ENTITY-ID OF BOM-AA-RECORD
005850                                   TO    WS-AA-ENTITY-ID (AA-IDX).
005860     MOVE     AA-ATTACHMENT-REF     TO    WS-AA-ATTACHMENT-REF (AA-IDX).
005870     MOVE     AA-ROLE               TO    WS-AA-ROLE (AA-IDX).
005880
005890 B160-STORE-ATTACHMENT-EX.
005900     EXIT.
005910
005920*----------------------------------------------------------------*
005930* B170 - DATASET TABLE MAINTENANCE (L1/L2).
005940*----------------------------------------------------------------*
005950 B170-STORE-DATASET.                                              PLX006  
005960*----------------------------------------------------------------*
005970     ADD      1                       TO    WK-N-DS-READ.
005980     IF       DS-ENTITY-ID OF BOM-DS-RECORD = SPACES
005990              GO TO B170-STORE-DATASET-EX.
006000
006010     SET      DS-IDX TO 1.
006020 B170-FIND-LOOP.
006030     IF       DS-IDX > WS-DS-COUNT
006040              GO TO B170-APPEND
006050     END-IF.
006060     IF       WS-DS-ENTITY-ID (DS-IDX) = DS-ENTITY-ID OF BOM-DS-RECORD
006070              GO TO B170-REPLACE
006080     END-IF.
006090     SET      DS-IDX UP BY 1.
006100     GO TO    B170-FIND-LOOP.
006110
006120 B170-APPEND.
006130     IF       WS-DS-COUNT >= WS-DS-MAX
006140              GO TO B170-STORE-DATASET-EX
006150     END-IF.
006160     SET      DS-IDX TO WS-DS-COUNT.
006170     SET      DS-IDX UP BY 1.
006180     SET      WS-DS-COUNT TO DS-IDX.
006190
006200 B170-REPLACE.
006210     MOVE     DS-ENTITY-ID OF BOM-DS-RECORD
006220                                   TO    WS-DS-ENTITY-ID (DS-IDX).
006230     MOVE     DS-NAME OF BOM-DS-RECORD
006240                                   TO    WS-DS-NAME (DS-IDX).
006250     MOVE     DS-DS-TYPE            TO    WS-DS-DS-TYPE (DS-IDX).
006260     MOVE     DS-MEMBER-COUNT       TO    WS-DS-MEMBER-COUNT (DS-IDX).
006270     MOVE     DS-MEMBER-REF (1)     TO    WS-DS-MEMBER-REF (DS-IDX, 1).
006280     MOVE     DS-MEMBER-REF (2)     TO    WS-DS-MEMBER-REF (DS-IDX, 2).
006290     MOVE     DS-MEMBER-REF (3)     TO    WS-DS-MEMBER-REF (DS-IDX, 3).
006300     MOVE     DS-MEMBER-REF (4)     TO    WS-DS-MEMBER-REF (DS-IDX, 4).
006310     MOVE     DS-MEMBER-REF (5)     TO    WS-DS-MEMBER-REF (DS-IDX, 5).
006320
006330 B170-STORE-DATASET-EX.
006340     EXIT.
006350
006360*----------------------------------------------------------------*
006370* B180 - EXTERNAL-FILE TABLE MAINTENANCE (L1/L2).
006380*----------------------------------------------------------------*
006390 B180-STORE-EXTERNAL-FILE.                                        PLX006  
006400*----------------------------------------------------------------*
006410     ADD      1                       TO    WK-N-XF-READ.
006420     IF       XF-ENTITY-ID OF BOM-XF-RECORD = SPACES
006430              GO TO B180-STORE-EXTERNAL-FILE-EX.
006440
006450     SET      XF-IDX TO 1.
006460 B180-FIND-LOOP.
006470     IF       XF-IDX > WS-XF-COUNT
006480              GO TO B180-APPEND
006490     END-IF.
006500     IF       WS-XF-ENTITY-ID (XF-IDX) = XF-ENTITY-ID OF BOM-XF-RECORD
006510              GO TO B180-REPLACE
006520     END-IF.
006530     SET      XF-IDX UP BY 1.
006540     GO TO    B180-FIND-LOOP.
006550
006560 B180-APPEND.
006570     IF       WS-XF-COUNT >= WS-XF-MAX
006580              GO TO B180-STORE-EXTERNAL-FILE-EX
006590     END-IF.
006600     SET      XF-IDX TO WS-XF-COUNT.
006610     SET      XF-IDX UP BY 1.
006620     SET      WS-XF-COUNT TO XF-IDX.
006630
006640 B180-REPLACE.
006650     MOVE     XF-ENTITY-ID OF BOM-XF-RECORD
006660                                   TO    WS-XF-ENTITY-ID (XF-IDX).
006670     MOVE     XF-FILE-FORMAT        TO    WS-XF-FILE-FORMAT (XF-IDX).
006680     MOVE     XF-LOCATION-REF       TO    WS-XF-LOCATION-REF (XF-IDX).
006690
006700 B180-STORE-EXTERNAL-FILE-EX.
006710     EXIT.
006720
006730*----------------------------------------------------------------*
006740* C000 - UNIT 2: HIERARCHY BUILDER.  DETERMINES ROOT KEYS (H1),
006750*        THEN WALKS THE TREE ITERATIVELY VIA THE BOMSTAK
006760*        PUSHDOWN STACK (H5), RESOLVING EACH OCCURRENCE
006770*        REACHED.
006780*----------------------------------------------------------------*
006790 C000-BUILD-HIERARCHY.                                            PLX006
006800*----------------------------------------------------------------*
006810     PERFORM  G005-FIND-FIRST-VIEW                                 PLX032
006820        THRU  G009-FIND-FIRST-VIEW-EX.
006830     MOVE     ZERO                    TO    STK-TOP.
006840
006850     IF       WS-PV-ROOT-COUNT (PV-IDX) > ZERO
006860              PERFORM C010-PUSH-VIEW-ROOT-REFS
006870     ELSE
006880              IF WS-PV-PRIMARY-OCC-REF (PV-IDX) NOT = SPACES
006890                 PERFORM C020-PUSH-PRIMARY-ROOT
006900              END-IF
006910     END-IF.
006920
006930     PERFORM  C100-WALK-STACK
006940        THRU  C199-WALK-STACK-EX
006950        UNTIL STK-TOP = ZERO.
006960
006970 C299-BUILD-HIERARCHY-EX.
006980     EXIT.
006990
007000*----------------------------------------------------------------*
007010* C010 - PUSH THE VIEW'S ROOT-REF LIST IN REVERSE ORDER SO THE
007020*        FIRST ROOT IS POPPED (AND THEREFORE WALKED) FIRST.
007030*----------------------------------------------------------------*
007040 C010-PUSH-VIEW-ROOT-REFS.
007050*----------------------------------------------------------------*
007060     MOVE     WS-PV-ROOT-COUNT (PV-IDX) TO WK-N-ROOT-SUB.
007070 C010-PUSH-LOOP.
007080     IF       WK-N-ROOT-SUB < 1
007090              GO TO C010-PUSH-VIEW-ROOT-REFS-EX
007100     END-IF.
007110     MOVE     WS-PV-ROOT-REF (PV-IDX, WK-N-ROOT-SUB)
007120                                    TO    WK-C-CURRENT-KEY.
007130     PERFORM  C030-PUSH-ONE-ROOT
007140        THRU  C039-PUSH-ONE-ROOT-EX.
007150     SUBTRACT 1                      FROM  WK-N-ROOT-SUB.
007160     GO TO    C010-PUSH-LOOP.
007170 C010-PUSH-VIEW-ROOT-REFS-EX.
007180     EXIT.
007190
007200*----------------------------------------------------------------*
007210 C020-PUSH-PRIMARY-ROOT.
007220*----------------------------------------------------------------*
007230     MOVE     WS-PV-PRIMARY-OCC-REF (PV-IDX)
007240                                    TO    WK-C-CURRENT-KEY.
007250     PERFORM  C030-PUSH-ONE-ROOT
007260        THRU  C039-PUSH-ONE-ROOT-EX.
007270
007280*----------------------------------------------------------------*
007290* C030 - PUSH ONE ROOT KEY AT LEVEL ZERO.  H4: A ROOT KEY NOT
007300*        FOUND IN THE OCCURRENCE TABLE IS WARNED AND SKIPPED.
007310*----------------------------------------------------------------*
007320 C030-PUSH-ONE-ROOT.
007330*----------------------------------------------------------------*
007340     MOVE      "N" TO    WK-C-OC-FOUND-SW.
007350     PERFORM  G000-FIND-OCCURRENCE
007360        THRU  G099-FIND-OCCURRENCE-EX.
007370
007380     IF       NOT WK-C-OC-WAS-FOUND
007390              MOVE "ROOT OCCURRENCE ID NOT FOUND"
007400                                     TO    WK-C-WARN-TEXT
007410              MOVE WK-C-CURRENT-KEY  TO    WK-C-WARN-KEY
007420              PERFORM Y100-LOG-WARNING
007430              GO TO C039-PUSH-ONE-ROOT-EX
007440     END-IF.
007450
007460     MOVE     ZERO                    TO    WK-N-CURRENT-LEVEL.
007470     PERFORM  C040-PUSH-STACK-ENTRY
007480        THRU  C049-PUSH-STACK-ENTRY-EX.
007490
007500 C039-PUSH-ONE-ROOT-EX.
007510     EXIT.
007520
007530*----------------------------------------------------------------*
007540* C040 - PUSH WK-C-CURRENT-KEY/LEVEL ONTO THE STACK.  H5: A
007550*        STACK OVERFLOW IS TREATED AS REACHING THE DEPTH GUARD
007560*        AND THE PUSH IS SIMPLY SKIPPED.
007570*----------------------------------------------------------------*
007580 C040-PUSH-STACK-ENTRY.
007590*----------------------------------------------------------------*
007600     IF       STK-TOP >= STK-SIZE
007610              GO TO C049-PUSH-STACK-ENTRY-EX
007620     END-IF.
007630     SET      STK-IDX TO STK-TOP.
007640     SET      STK-IDX UP BY 1.
007650     SET      STK-TOP TO STK-IDX.
007660     MOVE     WK-C-CURRENT-KEY       TO    STK-OCC-KEY (STK-IDX).
007670     MOVE     WK-N-CURRENT-LEVEL     TO    STK-LEVEL (STK-IDX).
007680
007690 C049-PUSH-STACK-ENTRY-EX.
007700     EXIT.
007710
007720*----------------------------------------------------------------*
007730* C100 - POP ONE STACK ENTRY, RESOLVE IT (REVISION/PRODUCT AND
007740*        ATTACHMENTS), THEN PUSH ITS CHILDREN (IN REVERSE, SO
007750*        CHILD 1 IS WALKED FIRST - DEPTH-FIRST PRE-ORDER, X7).
007760*----------------------------------------------------------------*
007770 C100-WALK-STACK.
007780*----------------------------------------------------------------*
007790     SET      STK-IDX TO STK-TOP.
007800     MOVE     STK-OCC-KEY (STK-IDX) TO    WK-C-CURRENT-KEY.
007810     MOVE     STK-LEVEL (STK-IDX)   TO    WK-N-CURRENT-LEVEL.
007820     SUBTRACT 1                      FROM  STK-TOP.
007830
007840     MOVE      "N" TO    WK-C-OC-FOUND-SW.
007850     PERFORM  G000-FIND-OCCURRENCE
007860        THRU  G099-FIND-OCCURRENCE-EX.
007870     IF       NOT WK-C-OC-WAS-FOUND
007880              GO TO C199-WALK-STACK-EX
007890     END-IF.
007900
007910     PERFORM  C110-RESOLVE-ONE-OCCURRENCE
007920        THRU  C119-RESOLVE-ONE-OCCURRENCE-EX.
007930
007940     IF       WK-N-CURRENT-LEVEL < STK-MAX-DEPTH
007950              PERFORM C050-PUSH-CHILDREN
007960                 THRU C059-PUSH-CHILDREN-EX
007970     ELSE
007980              MOVE "MAXIMUM EXPLOSION DEPTH REACHED - SUBTREE NOT WALKED"
007990                                     TO    WK-C-WARN-TEXT
008000              MOVE WK-C-CURRENT-KEY  TO    WK-C-WARN-KEY
008010              PERFORM Y100-LOG-WARNING
008020     END-IF.
008030
008040 C199-WALK-STACK-EX.
008050     EXIT.
008060
008070*----------------------------------------------------------------*
008080* C050 - PUSH EACH RESOLVED CHILD-REF, IN REVERSE ORDER, AT
008090*        LEVEL+1.  H4: A CHILD KEY NOT FOUND IS WARNED AND
008100*        SKIPPED.
008110*----------------------------------------------------------------*
008120 C050-PUSH-CHILDREN.
008130*----------------------------------------------------------------*
008140     MOVE     WS-OC-CHILD-COUNT (OC-IDX) TO WK-N-CHILD-SUB.
008150 C050-PUSH-LOOP.
008160     IF       WK-N-CHILD-SUB < 1
008170              GO TO C059-PUSH-CHILDREN-EX
008180     END-IF.
008190
008200     MOVE     WS-OC-CHILD-REF (OC-IDX, WK-N-CHILD-SUB)
008210                                    TO    WK-C-CURRENT-KEY.
008220     MOVE      "N" TO    WK-C-OC-FOUND-SW.
008230     PERFORM  G000-FIND-OCCURRENCE
008240        THRU  G099-FIND-OCCURRENCE-EX.
008250
008260     IF       NOT WK-C-OC-WAS-FOUND
008270              MOVE "CHILD OCCURRENCE ID NOT FOUND"
008280                                     TO    WK-C-WARN-TEXT
008290              MOVE WK-C-CURRENT-KEY  TO    WK-C-WARN-KEY
008300              PERFORM Y100-LOG-WARNING
008310     ELSE
008320              ADD 1 TO WK-N-CURRENT-LEVEL
008330              PERFORM C040-PUSH-STACK-ENTRY
008340                 THRU C049-PUSH-STACK-ENTRY-EX
008350              SUBTRACT 1 FROM WK-N-CURRENT-LEVEL
008360     END-IF.
008370
008380     SUBTRACT 1                      FROM  WK-N-CHILD-SUB.
008390     GO TO    C050-PUSH-LOOP.
008400
008410 C059-PUSH-CHILDREN-EX.
008420     EXIT.
008430
008440*----------------------------------------------------------------*
008450* C110 - RESOLVE ONE OCCURRENCE'S REVISION/PRODUCT (CALL
008460*        BOMVREVN, H2) AND, ONLY WHEN THE REVISION RESOLVED,
008470*        ITS ATTACHMENT/DATASET DETAILS (CALL BOMVATAT, H3).
008480*        ALSO COMPUTES THE RESOLVED-CHILD COUNT (FOR X4) AND
008490*        THE ATTRIBUTES COLUMN TEXT (X5).
008500*----------------------------------------------------------------*
008510 C110-RESOLVE-ONE-OCCURRENCE.
008520*----------------------------------------------------------------*
008530     MOVE     WS-OC-INSTANCED-REF (OC-IDX) TO BVRN-INSTANCED-REF.
008540     MOVE     SPACES                 TO    WK-C-BVRN-OUTPUT.
008550     CALL     "BOMVREVN" USING WS-RV-TABLE WS-PR-TABLE
008560                                WK-C-BVRN-RECORD.
008570
008580     IF       BVRN-IS-FOUND
008590              MOVE "Y" TO WS-OC-REVN-FOUND (OC-IDX)
008600              MOVE BVRN-DISPLAY-NAME TO WS-OC-DISPLAY-NAME (OC-IDX)
008610              MOVE BVRN-OWN-NAME     TO WS-OC-OWN-NAME (OC-IDX)
008620              MOVE BVRN-ITEM-TYPE    TO WS-OC-ITEM-TYPE (OC-IDX)
008630              MOVE BVRN-REVISION     TO WS-OC-REVISION (OC-IDX)
008640              MOVE BVRN-PRODUCT-ID   TO WS-OC-PRODUCT-ID (OC-IDX)
008650              MOVE BVRN-LAST-MOD-DATE TO WS-OC-LAST-MOD-DATE (OC-IDX)
008660              PERFORM C120-RESOLVE-ATTACHMENTS
008670                 THRU C129-RESOLVE-ATTACHMENTS-EX
008680     END-IF.
008690
008700     PERFORM  C130-COUNT-RESOLVED-CHILDREN
008710        THRU  C139-COUNT-RESOLVED-CHILDREN-EX.
008720     PERFORM  C140-BUILD-ATTRIBUTES-TEXT
008730        THRU  C149-BUILD-ATTRIBUTES-TEXT-EX.
008740
008750 C119-RESOLVE-ONE-OCCURRENCE-EX.
008760     EXIT.
008770
008780*----------------------------------------------------------------*
008790 C120-RESOLVE-ATTACHMENTS.
008800*----------------------------------------------------------------*
008810     MOVE     WS-OC-ATTACH-COUNT (OC-IDX)  TO BLATT-ATTACH-COUNT.
008820     MOVE     WS-OC-ATTACH-REF (OC-IDX, 1) TO BLATT-ATTACH-REF (1).
008830     MOVE     WS-OC-ATTACH-REF (OC-IDX, 2) TO BLATT-ATTACH-REF (2).
008840     MOVE     WS-OC-ATTACH-REF (OC-IDX, 3) TO BLATT-ATTACH-REF (3).
008850     MOVE     WS-OC-ATTACH-REF (OC-IDX, 4) TO BLATT-ATTACH-REF (4).
008860     MOVE     WS-OC-ATTACH-REF (OC-IDX, 5) TO BLATT-ATTACH-REF (5).
008870
008880     CALL     "BOMVATAT" USING WS-AA-TABLE WS-DS-TABLE
008890                                WS-XF-TABLE WK-C-BLATT-RECORD.
008900
008910     MOVE     BLATT-DATASET-TEXT     TO    WS-OC-DATASET-TEXT (OC-IDX).
008920
008930*    H4 - AN ATTACH-REF WHOSE ASSOCIATED-ATTACHMENT RECORD IS
008940*    ITSELF NOT FOUND IS WARNED ABOUT HERE.  AN ATTACH-REF
008950*    THAT RESOLVED BUT WAS CORRECTLY DROPPED BECAUSE IT DOES
008960*    NOT POINT TO A DATASET (RULE H3, E.G. A FORM) IS NOT A
008970*    WARNING CONDITION - BLATT-NOTFOUND-COUNT ONLY COUNTS THE
008980*    FORMER (PLX032).
008990     IF       BLATT-NOTFOUND-COUNT > ZERO                          PLX032
009000              MOVE "ONE OR MORE ATTACHMENT REFS COULD NOT BE RESOLVED"
009010                                     TO    WK-C-WARN-TEXT
009020              MOVE WS-OC-ENTITY-ID (OC-IDX) TO WK-C-WARN-KEY
009030              PERFORM Y100-LOG-WARNING
009040     END-IF.
009050
009060 C129-RESOLVE-ATTACHMENTS-EX.
009070     EXIT.
009080
009090*----------------------------------------------------------------*
009100* C130 - RULE X4: COUNT ONLY THE CHILD-REFS THAT ACTUALLY
009110*        RESOLVE TO AN OCCURRENCE - THAT COUNT DRIVES THE
009120*        ASSEMBLY/LEAF TYPE COLUMN.
009130*----------------------------------------------------------------*
009140 C130-COUNT-RESOLVED-CHILDREN.
009150*----------------------------------------------------------------*
009160     MOVE     ZERO                    TO
009170              WS-OC-RESOLVED-CHILDN (OC-IDX).
009180     IF       WS-OC-CHILD-COUNT (OC-IDX) = ZERO
009190              GO TO C139-COUNT-RESOLVED-CHILDREN-EX
009200     END-IF.
009210     MOVE     1                       TO    WK-N-CHILD-SUB.
009220 C130-COUNT-LOOP.
009230     IF       WK-N-CHILD-SUB > WS-OC-CHILD-COUNT (OC-IDX)
009240              GO TO C139-COUNT-RESOLVED-CHILDREN-EX
009250     END-IF.
009260     MOVE     WS-OC-CHILD-REF (OC-IDX, WK-N-CHILD-SUB)
009270                                     TO    WK-C-CURRENT-KEY.
009280     MOVE      "N" TO    WK-C-OC-FOUND-SW.
009290     PERFORM  G000-FIND-OCCURRENCE
009300        THRU  G099-FIND-OCCURRENCE-EX.
009310     IF       WK-C-OC-WAS-FOUND
009320              ADD 1 TO WS-OC-RESOLVED-CHILDN (OC-IDX)
009330     END-IF.
009340     ADD      1                       TO    WK-N-CHILD-SUB.
009350     GO TO    C130-COUNT-LOOP.
009360
009370 C139-COUNT-RESOLVED-CHILDREN-EX.
009380     EXIT.
009390
009400*----------------------------------------------------------------*
009410* C140 - RULE X5: BUILD THE "name=value; name=value" TEXT.
009420*----------------------------------------------------------------*
009430 C140-BUILD-ATTRIBUTES-TEXT.                                      PLX022  
009440*----------------------------------------------------------------*
009450     MOVE     SPACES                  TO    WS-OC-ATTR-TEXT (OC-IDX).
009460     IF       WS-OC-ATTR-COUNT (OC-IDX) = ZERO
009470              GO TO C149-BUILD-ATTRIBUTES-TEXT-EX
009480     END-IF.
009490     MOVE     1                       TO    WK-N-ATTR-SUB.
009500 C140-ATTR-LOOP.
009510     IF       WK-N-ATTR-SUB > WS-OC-ATTR-COUNT (OC-IDX)
009520              GO TO C149-BUILD-ATTRIBUTES-TEXT-EX
009530     END-IF.
009540
009550     IF       WK-N-ATTR-SUB = 1
009560              STRING WS-OC-ATTR-NAME (OC-IDX, WK-N-ATTR-SUB)
009570                                    DELIMITED BY SPACE
009580                     "="            DELIMITED BY SIZE
009590                     WS-OC-ATTR-VALUE (OC-IDX, WK-N-ATTR-SUB)
009600                                    DELIMITED BY SPACE
009610                         INTO WS-OC-ATTR-TEXT (OC-IDX)
009620     ELSE
009630              STRING WS-OC-ATTR-TEXT (OC-IDX) DELIMITED BY SPACE
009640                     "; "           DELIMITED BY SIZE
009650                     WS-OC-ATTR-NAME (OC-IDX, WK-N-ATTR-SUB)
009660                                    DELIMITED BY SPACE
009670                     "="            DELIMITED BY SIZE
009680                     WS-OC-ATTR-VALUE (OC-IDX, WK-N-ATTR-SUB)
009690                                    DELIMITED BY SPACE
009700                         INTO WS-OC-ATTR-TEXT (OC-IDX)
009710     END-IF.
009720
009730     ADD      1                       TO    WK-N-ATTR-SUB.
009740     GO TO    C140-ATTR-LOOP.
009750
009760 C149-BUILD-ATTRIBUTES-TEXT-EX.
009770     EXIT.
009780
009790*----------------------------------------------------------------*
009800* G000 - BOUNDED LINEAR SCAN OF WS-OC-TABLE FOR WK-C-CURRENT-
009810*        KEY.  LEAVES OC-IDX POINTING AT THE MATCH WHEN FOUND.
009820*----------------------------------------------------------------*
009830 G000-FIND-OCCURRENCE.
009840*----------------------------------------------------------------*
009850     SET      OC-IDX TO 1.
009860 G010-FIND-OCCURRENCE-LOOP.
009870     IF       OC-IDX > WS-OC-COUNT
009880              GO TO G099-FIND-OCCURRENCE-EX
009890     END-IF.
009900     IF       WS-OC-ENTITY-ID (OC-IDX) = WK-C-CURRENT-KEY
009910              MOVE "Y" TO    WK-C-OC-FOUND-SW
009920              GO TO G099-FIND-OCCURRENCE-EX
009930     END-IF.
009940     SET      OC-IDX UP BY 1.
009950     GO TO    G010-FIND-OCCURRENCE-LOOP.
009960 G099-FIND-OCCURRENCE-EX.
009970     EXIT.
009980*----------------------------------------------------------------*
009990* G005 - BOUNDED LINEAR SCAN OF WS-PV-TABLE FOR WS-PV-FIRST-KEY.
010000*        BATCH FLOW UNIT 1 STEP 4: THE FIRST PRODUCT-VIEW
010010*        ENCOUNTERED ON ENTITY-IN IS THE ONE EXPORTED, NOT THE
010020*        LAST ONE LOADED.  LEAVES PV-IDX POINTING AT THE MATCH.
010030*        IF THE KEY IS SOMEHOW NOT FOUND (CANNOT HAPPEN - THE
010040*        KEY WAS COPIED OUT OF THE TABLE ITSELF) PV-IDX IS LEFT
010050*        ONE PAST THE LAST ENTRY, THE SAME FAIL-SAFE G000 USES.
010060*----------------------------------------------------------------*
010070 G005-FIND-FIRST-VIEW.                                             PLX032
010080*----------------------------------------------------------------*
010090     SET      PV-IDX TO 1.
010100 G006-FIND-FIRST-VIEW-LOOP.
010110     IF       PV-IDX > WS-PV-COUNT
010120              GO TO G009-FIND-FIRST-VIEW-EX
010130     END-IF.
010140     IF       WS-PV-ENTITY-ID (PV-IDX) = WS-PV-FIRST-KEY
010150              GO TO G009-FIND-FIRST-VIEW-EX
010160     END-IF.
010170     SET      PV-IDX UP BY 1.
010180     GO TO    G006-FIND-FIRST-VIEW-LOOP.
010190 G009-FIND-FIRST-VIEW-EX.
010200     EXIT.
010210
010220*----------------------------------------------------------------*
010230* D900 - RULE R3: NO PRODUCT VIEW WAS LOADED.  WRITE THE
010240*        HEADER ROW ONLY AND REPORT INFORMATIONALLY.
010250*----------------------------------------------------------------*
010260 D900-WRITE-HEADER-ONLY.
010270*----------------------------------------------------------------*
010280     PERFORM  D010-WRITE-HEADER-ROW
010290        THRU  D019-WRITE-HEADER-ROW-EX.
010300     DISPLAY  "BOMX000 - NO BOM DATA FOUND".
010310
010320 D999-WRITE-HEADER-ONLY-EX.
010330     EXIT.
010340
010350*----------------------------------------------------------------*
010360* D000 - UNIT 3: WRITE THE HEADER ROW, THEN ONE CSV ROW PER
010370*        OCCURRENCE REACHED DURING UNIT 2, IN THE SAME PRE-
010380*        ORDER DEPTH-FIRST SEQUENCE THE STACK WALK VISITED
010390*        THEM (RULE X7) - RE-WALKED HERE A SECOND TIME SO THE
010400*        WRITE LOOP STAYS SEPARATE FROM THE RESOLVE LOOP, THE
010410*        SAME TWO-PASS SHAPE THE SHOP'S OLDER REPORT DRIVERS
010420*        USED (BUILD, THEN PRINT).
010430*----------------------------------------------------------------*
010440 D000-WRITE-BOM-REPORT.                                           PLX006  
010450*----------------------------------------------------------------*
010460     PERFORM  D010-WRITE-HEADER-ROW
010470        THRU  D019-WRITE-HEADER-ROW-EX.
010480
010490     PERFORM  G005-FIND-FIRST-VIEW                                 PLX032
010500        THRU  G009-FIND-FIRST-VIEW-EX.
010510     MOVE     ZERO                    TO    STK-TOP.
010520
010530     IF       WS-PV-ROOT-COUNT (PV-IDX) > ZERO
010540              PERFORM C010-PUSH-VIEW-ROOT-REFS
010550     ELSE
010560              IF WS-PV-PRIMARY-OCC-REF (PV-IDX) NOT = SPACES
010570                 PERFORM C020-PUSH-PRIMARY-ROOT
010580              END-IF
010590     END-IF.
010600
010610     PERFORM  D100-WRITE-STACK
010620        THRU  D199-WRITE-STACK-EX
010630        UNTIL STK-TOP = ZERO.
010640
010650 D299-WRITE-BOM-REPORT-EX.
010660     EXIT.
010670
010680*----------------------------------------------------------------*
010690 D010-WRITE-HEADER-ROW.
010700*----------------------------------------------------------------*
010710     MOVE     SPACES                  TO    CSV-OUT-RECORD.
010720     STRING   "Level,Type,Name / ID,Item Type,Revision,Qty,"
010730              "Attributes,Datasets" DELIMITED BY SIZE
010740                  INTO CSV-OUT-RECORD.
010750     WRITE    CSV-OUT-RECORD.
010760     IF       NOT WK-C-CSV-SUCCESSFUL
010770              DISPLAY "BOMX000 - BOM-CSV-OUT WRITE ERROR"
010780              DISPLAY "FILE STATUS IS " WK-C-CSV-FILE-STATUS
010790              PERFORM Y900-ABNORMAL-TERMINATION
010800     END-IF.
010810
010820 D019-WRITE-HEADER-ROW-EX.
010830     EXIT.
010840
010850*----------------------------------------------------------------*
010860* D100 - POP ONE STACK ENTRY AND WRITE ITS ROW.  PUSHES ITS
010870*        CHILDREN THE SAME WAY C100 DID (NO RE-RESOLUTION -
010880*        THE FIELDS ARE ALREADY SITTING IN WS-OC-RESOLVED).
010890*----------------------------------------------------------------*
010900 D100-WRITE-STACK.                                                PLX031  
010910*----------------------------------------------------------------*
010920     SET      STK-IDX TO STK-TOP.
010930     MOVE     STK-OCC-KEY (STK-IDX) TO    WK-C-ROW-KEY.
010940     MOVE     STK-LEVEL (STK-IDX)   TO    WK-N-CURRENT-LEVEL.
010950     SUBTRACT 1                      FROM  STK-TOP.
010960
010970     MOVE      "N" TO    WK-C-OC-FOUND-SW.
010980     MOVE     WK-C-ROW-KEY           TO    WK-C-CURRENT-KEY.
010990     PERFORM  G000-FIND-OCCURRENCE
011000        THRU  G099-FIND-OCCURRENCE-EX.
011010     IF       NOT WK-C-OC-WAS-FOUND
011020              GO TO D199-WRITE-STACK-EX
011030     END-IF.
011040
011050     SET      WK-N-ROW-OC-SUB TO OC-IDX.
011060     PERFORM  D110-BUILD-AND-WRITE-ROW
011070        THRU  D119-BUILD-AND-WRITE-ROW-EX.
011080
011090     MOVE     WS-OC-CHILD-COUNT (OC-IDX) TO WK-N-CHILD-SUB.
011100 D100-PUSH-LOOP.
011110     IF       WK-N-CHILD-SUB < 1
011120              GO TO D199-WRITE-STACK-EX
011130     END-IF.
011140     MOVE     WS-OC-CHILD-REF (OC-IDX, WK-N-CHILD-SUB)
011150                                    TO    WK-C-CURRENT-KEY.
011160     MOVE      "N" TO    WK-C-OC-FOUND-SW.
011170     PERFORM  G000-FIND-OCCURRENCE
011180        THRU  G099-FIND-OCCURRENCE-EX.
011190     IF       WK-C-OC-WAS-FOUND
011200              ADD 1 TO WK-N-CURRENT-LEVEL
011210              PERFORM C040-PUSH-STACK-ENTRY
011220                 THRU C049-PUSH-STACK-ENTRY-EX
011230              SUBTRACT 1 FROM WK-N-CURRENT-LEVEL
011240     END-IF.
011250     SUBTRACT 1                      FROM  WK-N-CHILD-SUB.
011260     GO TO    D100-PUSH-LOOP.
011270
011280 D199-WRITE-STACK-EX.
011290     EXIT.
011300
011310*----------------------------------------------------------------*
011320* D110 - PER-ROW FIELD DERIVATION (RULES X1-X3, X8) AND WRITE.
011330*----------------------------------------------------------------*
011340 D110-BUILD-AND-WRITE-ROW.
011350*----------------------------------------------------------------*
011360     MOVE     WK-N-CURRENT-LEVEL     TO    WS-CSV-LEVEL-TXT.
011370
011380*    X4 - ASSEMBLY WHEN ≥1 RESOLVED CHILD, ELSE LEAF.
011390     IF       WS-OC-RESOLVED-CHILDN (WK-N-ROW-OC-SUB) > ZERO
011400              MOVE "Assembly"        TO    WS-CSV-TYPE-TXT
011410     ELSE
011420              MOVE "Leaf"            TO    WS-CSV-TYPE-TXT
011430     END-IF.
011440
011450*    X1 - NAME/ID FALLBACK CHAIN.
011460     IF       WS-OC-DISPLAY-NAME (WK-N-ROW-OC-SUB) NOT = SPACES
011470              MOVE WS-OC-DISPLAY-NAME (WK-N-ROW-OC-SUB) TO WS-CSV-NAME-TXT
011480     ELSE
011490     IF       WS-OC-OWN-NAME (WK-N-ROW-OC-SUB) NOT = SPACES
011500              MOVE WS-OC-OWN-NAME (WK-N-ROW-OC-SUB) TO WS-CSV-NAME-TXT
011510     ELSE
011520     IF       WS-OC-ENTITY-ID (WK-N-ROW-OC-SUB) NOT = SPACES
011530              MOVE WS-OC-ENTITY-ID (WK-N-ROW-OC-SUB) TO WS-CSV-NAME-TXT
011540     ELSE
011550              MOVE "Occurrence"      TO    WS-CSV-NAME-TXT
011560     END-IF
011570     END-IF
011580     END-IF.
011590
011600*    X2 - ITEM TYPE / REVISION DEFAULTS.
011610     IF       WS-OC-ITEM-TYPE (WK-N-ROW-OC-SUB) NOT = SPACES
011620              MOVE WS-OC-ITEM-TYPE (WK-N-ROW-OC-SUB)
011630                                     TO    WS-CSV-ITEM-TYPE-TXT
011640     ELSE
011650              MOVE "N/A"             TO    WS-CSV-ITEM-TYPE-TXT
011660     END-IF.
011670     IF       WS-OC-REVISION (WK-N-ROW-OC-SUB) NOT = SPACES
011680              MOVE WS-OC-REVISION (WK-N-ROW-OC-SUB)
011690                                     TO    WS-CSV-REVISION-TXT
011700     ELSE
011710              MOVE "N/A"             TO    WS-CSV-REVISION-TXT
011720     END-IF.
011730
011740*    X3 - QTY TEXT, AS GIVEN, OR "1" WHEN ABSENT.
011750     IF       WS-OC-QUANTITY (WK-N-ROW-OC-SUB) NOT = SPACES
011760              MOVE WS-OC-QUANTITY (WK-N-ROW-OC-SUB) TO WS-CSV-QTY-TXT
011770     ELSE
011780              MOVE "1"               TO    WS-CSV-QTY-TXT
011790     END-IF.
011800
011810     MOVE     WS-OC-ATTR-TEXT (WK-N-ROW-OC-SUB) TO WS-CSV-ATTR-TXT.
011820     MOVE     WS-OC-DATASET-TEXT (WK-N-ROW-OC-SUB) TO WS-CSV-DSET-TXT.
011830
011840     PERFORM  D190-QUOTE-ATTR-AND-DSET-COLS
011850        THRU  D199-QUOTE-ATTR-AND-DSET-COLS-EX.
011860
011870     MOVE     SPACES                  TO    CSV-OUT-RECORD.
011880     STRING   WS-CSV-LEVEL-TXT      DELIMITED BY SIZE
011890              ","                   DELIMITED BY SIZE
011900              WS-CSV-TYPE-TXT       DELIMITED BY SPACE
011910              ","                   DELIMITED BY SIZE
011920              WS-CSV-NAME-TXT       DELIMITED BY SPACE
011930              ","                   DELIMITED BY SIZE
011940              WS-CSV-ITEM-TYPE-TXT  DELIMITED BY SPACE
011950              ","                   DELIMITED BY SIZE
011960              WS-CSV-REVISION-TXT   DELIMITED BY SPACE
011970              ","                   DELIMITED BY SIZE
011980              WS-CSV-QTY-TXT        DELIMITED BY SPACE
011990              ","                   DELIMITED BY SIZE
012000              WK-C-QUOTE-ATTR (1:WK-N-ATTR-QLEN) DELIMITED BY SIZE
012010              ","                   DELIMITED BY SIZE
012020              WK-C-QUOTE-DSET (1:WK-N-DSET-QLEN) DELIMITED BY SIZE
012030                  INTO CSV-OUT-RECORD.
012040
012050     WRITE    CSV-OUT-RECORD.
012060     IF       NOT WK-C-CSV-SUCCESSFUL
012070              DISPLAY "BOMX000 - BOM-CSV-OUT WRITE ERROR"
012080              DISPLAY "FILE STATUS IS " WK-C-CSV-FILE-STATUS
012090              PERFORM Y900-ABNORMAL-TERMINATION
012100     ELSE
012110              ADD 1 TO WK-N-ROWS-WRITTEN
012120     END-IF.
012130
012140 D119-BUILD-AND-WRITE-ROW-EX.
012150     EXIT.
012160
012170*----------------------------------------------------------------*
012180* D190 - RULE X8: THE ATTRIBUTES AND DATASETS COLUMNS ARE
012190*        ALWAYS CSV-QUOTED (THE JOINED TEXT ROUTINELY CONTAINS
012200*        COMMAS).  THE CONTENT LENGTH IS MEASURED FIRST (D191/
012210*        D192) SINCE BOTH COLUMNS ARE FREE-FORM TEXT THAT MAY
012220*        CARRY EMBEDDED BLANKS - DELIMITED BY SPACE ON THE
012230*        STRING VERB WOULD CUT THE TEXT AT ITS FIRST BLANK AND
012240*        LEAVE THE CLOSING QUOTE OFF.  WK-N-xxx-QLEN IS THE
012250*        QUOTED LENGTH USED BY THE D110 STRING ABOVE.
012260*----------------------------------------------------------------*
012270 D190-QUOTE-ATTR-AND-DSET-COLS.
012280*----------------------------------------------------------------*
012290     PERFORM  D191-TRIM-ATTR-TEXT
012300        THRU  D191-TRIM-ATTR-TEXT-EX.
012310     PERFORM  D192-TRIM-DSET-TEXT
012320        THRU  D192-TRIM-DSET-TEXT-EX.
012330
012340     MOVE     SPACES                  TO    WK-C-QUOTE-ATTR.
012350     IF       WK-N-ATTR-LEN = ZERO
012360              MOVE '""'               TO    WK-C-QUOTE-ATTR
012370              MOVE 2                  TO    WK-N-ATTR-QLEN
012380     ELSE
012390              STRING '"'              DELIMITED BY SIZE
012400                     WS-CSV-ATTR-TXT (1:WK-N-ATTR-LEN)
012410                                     DELIMITED BY SIZE
012420                     '"'              DELIMITED BY SIZE
012430                         INTO WK-C-QUOTE-ATTR
012440              COMPUTE WK-N-ATTR-QLEN = WK-N-ATTR-LEN + 2
012450     END-IF.
012460
012470     MOVE     SPACES                  TO    WK-C-QUOTE-DSET.
012480     IF       WK-N-DSET-LEN = ZERO
012490              MOVE '""'               TO    WK-C-QUOTE-DSET
012500              MOVE 2                  TO    WK-N-DSET-QLEN
012510     ELSE
012520              STRING '"'              DELIMITED BY SIZE
012530                     WS-CSV-DSET-TXT (1:WK-N-DSET-LEN)
012540                                     DELIMITED BY SIZE
012550                     '"'              DELIMITED BY SIZE
012560                         INTO WK-C-QUOTE-DSET
012570              COMPUTE WK-N-DSET-QLEN = WK-N-DSET-LEN + 2
012580     END-IF.
012590
012600 D199-QUOTE-ATTR-AND-DSET-COLS-EX.
012610     EXIT.
012620
012630*----------------------------------------------------------------*
012640* D191 - SCAN WS-CSV-ATTR-TXT BACKWARD FOR THE LAST NON-BLANK
012650*        BYTE.  SAME BACKWARD-SCAN IDIOM AS THE SHOP'S OLDER
012660*        REPORT DRIVERS USED TO TRIM A PRINT LINE BEFORE
012670*        SPOOLING IT.
012680*----------------------------------------------------------------*
012690 D191-TRIM-ATTR-TEXT.
012700*----------------------------------------------------------------*
012710     MOVE     160                     TO    WK-N-TRIM-SUB.
012720 D191-TRIM-LOOP.
012730     IF       WK-N-TRIM-SUB < 1
012740              MOVE ZERO               TO    WK-N-ATTR-LEN
012750              GO TO D191-TRIM-ATTR-TEXT-EX
012760     END-IF.
012770     IF       WS-CSV-ATTR-TXT (WK-N-TRIM-SUB:1) NOT = SPACE
012780              MOVE WK-N-TRIM-SUB      TO    WK-N-ATTR-LEN
012790              GO TO D191-TRIM-ATTR-TEXT-EX
012800     END-IF.
012810     SUBTRACT 1                      FROM  WK-N-TRIM-SUB.
012820     GO TO    D191-TRIM-LOOP.
012830
012840 D191-TRIM-ATTR-TEXT-EX.
012850     EXIT.
012860
012870*----------------------------------------------------------------*
012880* D192 - SAME BACKWARD SCAN FOR WS-CSV-DSET-TXT.
012890*----------------------------------------------------------------*
012900 D192-TRIM-DSET-TEXT.
012910*----------------------------------------------------------------*
012920     MOVE     800                     TO    WK-N-TRIM-SUB.
012930 D192-TRIM-LOOP.
012940     IF       WK-N-TRIM-SUB < 1
012950              MOVE ZERO               TO    WK-N-DSET-LEN
012960              GO TO D192-TRIM-DSET-TEXT-EX
012970     END-IF.
012980     IF       WS-CSV-DSET-TXT (WK-N-TRIM-SUB:1) NOT = SPACE
012990              MOVE WK-N-TRIM-SUB      TO    WK-N-DSET-LEN
013000              GO TO D192-TRIM-DSET-TEXT-EX
013010     END-IF.
013020     SUBTRACT 1                      FROM  WK-N-TRIM-SUB.
013030     GO TO    D192-TRIM-LOOP.
013040
013050 D192-TRIM-DSET-TEXT-EX.
013060     EXIT.
013070
013080*----------------------------------------------------------------*
013090* E000 - UNIT 4: HEADER SUMMARY AUDIT LINE FROM THE FIRST
013100*        GENERAL-INFO RECORD.
013110*----------------------------------------------------------------*
013120 E000-HEADER-SUMMARY.
013130*----------------------------------------------------------------*
013140     IF       WS-GI-COUNT = ZERO
013150              DISPLAY "BOMX000 - RUN-LOG - INPUT CARRIED NO HEADER "
013160                      "INFORMATION"
013170              GO TO E099-HEADER-SUMMARY-EX
013180     END-IF.
013190
013200     SET      GI-IDX TO 1.
013210     DISPLAY  "BOMX000 - RUN-LOG - SCHEMA " WS-GI-SCHEMA-VERSION (GI-IDX)
013220              " AUTHOR " WS-GI-AUTHOR (GI-IDX)
013230              " DATE " WS-GI-EXPORT-DATE (GI-IDX)
013240              " TIME " WS-GI-EXPORT-TIME (GI-IDX).
013250
013260 E099-HEADER-SUMMARY-EX.
013270     EXIT.
013280
013290*----------------------------------------------------------------*
013300* F000 - RULES R3/R4: FINAL RUN MESSAGE AND TOTALS.
013310*----------------------------------------------------------------*
013320 F000-END-OF-RUN.
013330*----------------------------------------------------------------*
013340     IF       WK-C-NO-PV-LOADED
013350              DISPLAY "BOMX000 - NO PRODUCT VIEW LOADED - HEADER-ONLY "
013360                      "OUTPUT WRITTEN - RUN ENDED NORMALLY"
013370     ELSE
013380              DISPLAY "BOMX000 - BOM EXPLOSION REPORT WRITTEN TO "
013390                      "BOM-CSV-OUT - RUN ENDED NORMALLY"
013400     END-IF.
013410
013420     DISPLAY  "BOMX000 - TOTALS - GI " WK-N-GI-READ
013430              " PR " WK-N-PR-READ " RV " WK-N-RV-READ
013440              " OC " WK-N-OC-READ " PV " WK-N-PV-READ.
013450     DISPLAY  "BOMX000 - TOTALS - AA " WK-N-AA-READ
013460              " DS " WK-N-DS-READ " XF " WK-N-XF-READ
013470              " IGNORED " WK-N-IGNORED-READ.
013480     DISPLAY  "BOMX000 - TOTALS - ROWS WRITTEN "
013490              WK-N-ROWS-WRITTEN " WARNINGS " WK-N-WARNING-COUNT.
013500
013510 F099-END-OF-RUN-EX.
013520     EXIT.
013530
013540*----------------------------------------------------------------*
013550* Y100 - RULE H4: LOG ONE WARNING LINE TO THE RUN-LOG AND
013560*        COUNT IT.  NEVER CAUSES ABNORMAL TERMINATION.
013570*----------------------------------------------------------------*
013580 Y100-LOG-WARNING.
013590*----------------------------------------------------------------*
013600     DISPLAY  "BOMX000 - WARNING - " WK-C-WARN-TEXT
013610              " - " WK-C-WARN-KEY.
013620     ADD      1                       TO    WK-N-WARNING-COUNT.
013630
013640*----------------------------------------------------------------*
013650* Y900 - ABNORMAL TERMINATION (RULES R1/R2).  SETS A NON-ZERO
013660*        RETURN CODE, CLOSES WHAT IS OPEN, AND ENDS THE RUN.
013670*----------------------------------------------------------------*
013680 Y900-ABNORMAL-TERMINATION.
013690*----------------------------------------------------------------*
013700     MOVE     16                      TO    RETURN-CODE.
013710     PERFORM  Z000-END-PROGRAM-ROUTINE
013720        THRU  Z099-END-PROGRAM-ROUTINE-EX.
013730     GOBACK.
013740
013750*----------------------------------------------------------------*
013760 Z000-END-PROGRAM-ROUTINE.
013770*----------------------------------------------------------------*
013780     CLOSE    ENTITY-IN.
013790     CLOSE    BOM-CSV-OUT.
013800
013810 Z099-END-PROGRAM-ROUTINE-EX.
013820     EXIT.
013830
013840******************************************************************
013850************** END OF PROGRAM SOURCE -  BOMX000 ****************
013860******************************************************************
