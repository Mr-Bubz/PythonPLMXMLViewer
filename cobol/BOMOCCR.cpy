000010*-----------------------------------------------------------*
000020* BOMOCCR.cpy  -  PLM BOM EXTRACT - OCCURRENCE TABLE
000030*-----------------------------------------------------------*
000040*   KEYED BY ENTITY-ID.  CARRIES BOTH THE RAW FIELDS OFF
000050*   ENTITY-IN (WS-OC-INPUT GROUP) AND THE FIELDS FILLED IN
000060*   BY THE HIERARCHY BUILDER (WS-OC-RESOLVED GROUP) DURING
000070*   UNIT 2 - DISPLAY NAME, ITEM TYPE, REVISION, BUSINESS
000080*   PRODUCT-ID, DATASET-DETAIL TEXT AND THE RESOLVED CHILD
000090*   COUNT USED TO DECIDE ASSEMBLY-VS-LEAF (BUSINESS RULE X4).
000100*-----------------------------------------------------------*
000110* HISTORY OF MODIFICATION:
000120*-----------------------------------------------------------*
000130* MOD.#  INIT   DATE        DESCRIPTION
000140* ------ ------ ----------  -----------------------------
000150* PLX001 RSNVK  03/11/1991 - INITIAL VERSION - INPUT FIELDS
000160*                             ONLY.
000170* PLX006 RSNVK  14/06/1992 - ADDED WS-OC-RESOLVED GROUP FOR
000180*                             THE HIERARCHY BUILDER OUTPUT.
000190* PLX022 TMPJAE 09/09/2006 - CR-4417 ADDED WS-OC-ATTR-TEXT,
000200*                             THE PRE-FORMATTED ATTRIBUTES
000210*                             COLUMN (RULE X5).
000220* PLX031 TMPSRK 11/01/2018 - JIRA REM-412 ADDED
000230*                             WS-OC-DATASET-TEXT FOR THE
000240*                             DATASETS COLUMN (RULE X6),
000250*                             BUILT BY BOMVATAT.
000260* PLX033 NKSHAR 02/04/2019 - QA FINDING: REMOVED WS-OC-QTY-NUM,
000270*                             A REDEFINES OF WS-OC-QUANTITY AS
000280*                             A NUMERIC PICTURE.  RULE X3 CARRIES
000290*                             QUANTITY AS TEXT EXACTLY AS
000300*                             SUPPLIED - NOTHING EVER PARSES IT
000310*                             NUMERICALLY, SO THE REDEFINE NEVER
000320*                             HAD A READER.
000330*-----------------------------------------------------------*
000340 77  WS-OC-MAX                    PIC 9(04) COMP VALUE 6000.
000350 77  WS-OC-COUNT                  PIC 9(04) COMP VALUE ZERO.
000360 01  WS-OC-TABLE.
000370     05  WS-OC-ENTRY OCCURS 6000 TIMES
000380                     INDEXED BY OC-IDX.
000390         10  WS-OC-INPUT.
000400             15  WS-OC-ENTITY-ID       PIC X(10).
000410             15  WS-OC-INSTANCED-REF   PIC X(10).
000420             15  WS-OC-SEQUENCE-NUMBER PIC X(10).
000430             15  WS-OC-QUANTITY        PIC X(08).
000440             15  WS-OC-CHILD-COUNT     PIC 9(02) COMP.
000450             15  WS-OC-CHILD-REF       PIC X(10)
000460                                   OCCURS 10 TIMES.
000470             15  WS-OC-ATTACH-COUNT    PIC 9(02) COMP.
000480             15  WS-OC-ATTACH-REF      PIC X(10)
000490                                   OCCURS 5 TIMES.
000500             15  WS-OC-ATTR-COUNT      PIC 9(02) COMP.
000510             15  WS-OC-ATTR-NAME       PIC X(20)
000520                                   OCCURS 5 TIMES.
000530             15  WS-OC-ATTR-VALUE      PIC X(20)
000540                                   OCCURS 5 TIMES.
000550         10  WS-OC-RESOLVED.
000560             15  WS-OC-REVN-FOUND      PIC X(01) VALUE "N".
000570                 88  WS-OC-REVN-IS-FOUND     VALUE "Y".
000580             15  WS-OC-DISPLAY-NAME    PIC X(40) VALUE SPACES.
000590             15  WS-OC-OWN-NAME        PIC X(30) VALUE SPACES.
000600             15  WS-OC-ITEM-TYPE       PIC X(20) VALUE SPACES.
000610             15  WS-OC-REVISION        PIC X(05) VALUE SPACES.
000620             15  WS-OC-PRODUCT-ID      PIC X(20) VALUE SPACES.
000630             15  WS-OC-LAST-MOD-DATE   PIC X(20) VALUE SPACES.
000640             15  WS-OC-RESOLVED-CHILDN PIC 9(02) COMP
000650                                   VALUE ZERO.
000660             15  WS-OC-ATTR-TEXT       PIC X(160)
000670                                   VALUE SPACES.
000680             15  WS-OC-DATASET-TEXT    PIC X(600)
000690                                   VALUE SPACES.
000700         10  FILLER                    PIC X(08).
