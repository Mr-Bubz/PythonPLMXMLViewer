000010*-----------------------------------------------------------*
000020* BOMSTAK.cpy  -  PLM BOM EXTRACT - EXPLOSION STACK
000030*-----------------------------------------------------------*
000040*   THE INDENTED-BOM WALK IS DONE ITERATIVELY WITH AN
000050*   EXPLICIT PUSHDOWN STACK RATHER THAN RECURSIVE PERFORMs -
000060*   STANDARD HOUSE PRACTICE FOR TREE WALKS SINCE COBOL HAS
000070*   NO NATIVE RECURSION.  STK-MAX-DEPTH IS THE SAFETY GUARD
000080*   CALLED FOR WHEN CYCLE DETECTION IS NOT IMPLEMENTED
000090*   (INPUT IS ASSUMED ACYCLIC).
000100*-----------------------------------------------------------*
000110* HISTORY OF MODIFICATION:
000120*-----------------------------------------------------------*
000130* MOD.#  INIT   DATE        DESCRIPTION
000140* ------ ------ ----------  -----------------------------
000150* PLX006 RSNVK  14/06/1992 - INITIAL VERSION.
000160* PLX031 TMPSRK 11/01/2018 - JIRA REM-412 ADDED
000170*                             STK-MAX-DEPTH GUARD AFTER A
000180*                             MIS-LINKED TEST EXTRACT LOOPED
000190*                             THE JOB.
000200*-----------------------------------------------------------*
000210 77  STK-SIZE                     PIC 9(04) COMP VALUE 8000.
000220 77  STK-TOP                      PIC 9(04) COMP VALUE ZERO.
000230 77  STK-MAX-DEPTH                PIC 9(04) COMP VALUE 500.
000240 01  STK-TABLE.
000250     05  STK-ENTRY OCCURS 8000 TIMES
000260                   INDEXED BY STK-IDX.
000270         10  STK-OCC-KEY          PIC X(10).
000280         10  STK-LEVEL            PIC 9(04) COMP.
000290         10  FILLER               PIC X(04).
