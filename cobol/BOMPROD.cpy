000010*-----------------------------------------------------------*
000020* BOMPROD.cpy  -  PLM BOM EXTRACT - PRODUCT (PART MASTER)
000030*                 TABLE
000040*-----------------------------------------------------------*
000050*   KEYED BY ENTITY-ID.  LOADED FROM PR-FORMAT RECORDS ON
000060*   ENTITY-IN; RESOLVED FROM THE REVISION TABLE'S MASTER-REF
000070*   DURING HIERARCHY BUILD (SEE BOMVREVN.cob).
000080*-----------------------------------------------------------*
000090* HISTORY OF MODIFICATION:
000100*-----------------------------------------------------------*
000110* MOD.#  INIT   DATE        DESCRIPTION
000120* ------ ------ ----------  -----------------------------
000130* PLX001 RSNVK  03/11/1991 - INITIAL VERSION.
000140* PLX009 TMPARV 22/07/1994 - RAISED WS-PR-MAX FROM 500 TO
000150*                             2000 FOR LARGER EXTRACTS.
000160*-----------------------------------------------------------*
000170 77  WS-PR-MAX                    PIC 9(04) COMP VALUE 2000.
000180 77  WS-PR-COUNT                  PIC 9(04) COMP VALUE ZERO.
000190 01  WS-PR-TABLE.
000200     05  WS-PR-ENTRY OCCURS 2000 TIMES
000210                     INDEXED BY PR-IDX.
000220         10  WS-PR-ENTITY-ID      PIC X(10).
000230         10  WS-PR-PRODUCT-ID     PIC X(20).
000240         10  WS-PR-NAME           PIC X(30).
000250         10  WS-PR-SUB-TYPE       PIC X(20).
000260         10  FILLER               PIC X(02).
