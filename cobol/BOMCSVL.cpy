000010*-----------------------------------------------------------*
000020* BOMCSVL.cpy  -  PLM BOM EXTRACT - BOM-CSV-OUT BUILD AREA
000030*-----------------------------------------------------------*
000040*   THE FD RECORD FOR BOM-CSV-OUT IS CARRIED DIRECTLY IN
000050*   BOMX000'S FILE SECTION (LINE SEQUENTIAL, VARIABLE LENGTH
000060*   PER SPEC) - THIS COPYBOOK IS THE WORKING-STORAGE BUILD
000070*   AREA ONLY.  WS-CSV-COLUMN-AREA HOLDS EACH COLUMN OF ONE
000080*   ROW - LEVEL, TYPE, NAME/ID, ITEM TYPE, REVISION, QTY,
000090*   ATTRIBUTES, DATASETS (RULES X1-X8) - AS D110 MOVES THEM
000100*   IN ONE AT A TIME; D110 THEN STRINGS THE WHOLE GROUP INTO
000110*   CSV-OUT-RECORD FOR THE WRITE.
000120*-----------------------------------------------------------*
000130* HISTORY OF MODIFICATION:
000140*-----------------------------------------------------------*
000150* MOD.#  INIT   DATE        DESCRIPTION
000160* ------ ------ ----------  -----------------------------
000170* PLX006 RSNVK  14/06/1992 - INITIAL VERSION.
000180* PLX031 TMPSRK 11/01/2018 - JIRA REM-412 WIDENED THE
000190*                             DATASETS COLUMN BUILD AREA TO
000200*                             800 BYTES - MULTI-DATASET ROWS
000210*                             WERE TRUNCATING.
000220* PLX032 NKSHAR 19/03/2019 - QA FINDING: REMOVED WS-CSV-LINE
000230*                             (WS-CSV-TEXT/WS-CSV-LEN) - IT WAS
000240*                             DOCUMENTED AS THE ROW-BUILD AREA
000250*                             BUT D110 HAS ALWAYS BUILT THE ROW
000260*                             DIRECTLY IN WS-CSV-COLUMN-AREA AND
000270*                             STRUNG IT INTO CSV-OUT-RECORD.
000280*-----------------------------------------------------------*
000290 01  WS-CSV-COLUMN-AREA.
000300     05  WS-CSV-LEVEL-TXT           PIC Z(03)9.
000310     05  WS-CSV-TYPE-TXT            PIC X(08) VALUE SPACES.
000320     05  WS-CSV-NAME-TXT            PIC X(40) VALUE SPACES.
000330     05  WS-CSV-ITEM-TYPE-TXT       PIC X(20) VALUE SPACES.
000340     05  WS-CSV-REVISION-TXT        PIC X(05) VALUE SPACES.
000350     05  WS-CSV-QTY-TXT             PIC X(08) VALUE SPACES.
000360     05  WS-CSV-ATTR-TXT            PIC X(160) VALUE SPACES.
000370     05  WS-CSV-DSET-TXT            PIC X(800) VALUE SPACES.
000380     05  FILLER                     PIC X(04).
