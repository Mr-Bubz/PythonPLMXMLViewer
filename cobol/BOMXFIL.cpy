000010*-----------------------------------------------------------*
000020* BOMXFIL.cpy  -  PLM BOM EXTRACT - EXTERNAL-FILE TABLE
000030*-----------------------------------------------------------*
000040*   KEYED BY ENTITY-ID.  LOCATION-REF IS PRINTED EXACTLY AS
000050*   GIVEN - NO HOST PATH RESOLUTION IS PERFORMED (THAT IS A
000060*   GUI-ONLY CONCERN, OUT OF SCOPE FOR THE BATCH EXTRACT).
000070*-----------------------------------------------------------*
000080* HISTORY OF MODIFICATION:
000090*-----------------------------------------------------------*
000100* MOD.#  INIT   DATE        DESCRIPTION
000110* ------ ------ ----------  -----------------------------
000120* PLX006 RSNVK  14/06/1992 - INITIAL VERSION.
000130*-----------------------------------------------------------*
000140 77  WS-XF-MAX                    PIC 9(04) COMP VALUE 3000.
000150 77  WS-XF-COUNT                  PIC 9(04) COMP VALUE ZERO.
000160 01  WS-XF-TABLE.
000170     05  WS-XF-ENTRY OCCURS 3000 TIMES
000180                     INDEXED BY XF-IDX.
000190         10  WS-XF-ENTITY-ID      PIC X(10).
000200         10  WS-XF-FILE-FORMAT    PIC X(10).
000210         10  WS-XF-LOCATION-REF   PIC X(50).
000220         10  FILLER               PIC X(02).
