000010*-----------------------------------------------------------*
000020* BOMDSET.cpy  -  PLM BOM EXTRACT - DATASET TABLE
000030*-----------------------------------------------------------*
000040*   KEYED BY ENTITY-ID.  WS-DS-MEMBER-VIEW REDEFINES THE
000050*   MEMBER-REF ARRAY AS ONE BLOCK OF TEXT - BOMVATAT'S "NO
000060*   MEMBERS" TEST (RULE X6) CHECKS IT ALONGSIDE WS-DS-MEMBER-
000070*   COUNT AS A GUARD AGAINST A DATASET RECORD WHOSE COUNT
000080*   FIELD WAS LOADED WRONG BUT WHOSE REF SLOTS ARE BLANK.
000090*-----------------------------------------------------------*
000100* HISTORY OF MODIFICATION:
000110*-----------------------------------------------------------*
000120* MOD.#  INIT   DATE        DESCRIPTION
000130* ------ ------ ----------  -----------------------------
000140* PLX006 RSNVK  14/06/1992 - INITIAL VERSION.
000150* PLX031 TMPSRK 11/01/2018 - JIRA REM-412 ADDED
000160*                             WS-DS-MEMBER-VIEW REDEFINE.
000170* PLX032 NKSHAR 19/03/2019 - QA FINDING: WS-DS-MEMBER-VIEW
000180*                             WAS DOCUMENTED AS DRIVING THE
000190*                             "NO MEMBERS" TEST BUT WAS NEVER
000200*                             ACTUALLY READ.  WIRED IT INTO
000210*                             BOMVATAT A090 AS A SECOND GUARD
000220*                             ALONGSIDE WS-DS-MEMBER-COUNT.
000230*-----------------------------------------------------------*
000240 77  WS-DS-MAX                    PIC 9(04) COMP VALUE 3000.
000250 77  WS-DS-COUNT                  PIC 9(04) COMP VALUE ZERO.
000260 01  WS-DS-TABLE.
000270     05  WS-DS-ENTRY OCCURS 3000 TIMES
000280                     INDEXED BY DS-IDX.
000290         10  WS-DS-ENTITY-ID      PIC X(10).
000300         10  WS-DS-NAME           PIC X(30).
000310         10  WS-DS-DS-TYPE        PIC X(20).
000320         10  WS-DS-MEMBER-COUNT   PIC 9(02) COMP.
000330         10  WS-DS-MEMBER-REF     PIC X(10) OCCURS 5 TIMES.
000340         10  WS-DS-MEMBER-VIEW REDEFINES WS-DS-MEMBER-REF
000350                                  PIC X(50).
000360         10  FILLER               PIC X(04).
