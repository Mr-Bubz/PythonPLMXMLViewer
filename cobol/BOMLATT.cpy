000010*-----------------------------------------------------------*
000020* BOMLATT.cpy  -  LINKAGE RECORD FOR CALL "BOMVATAT"
000030*-----------------------------------------------------------*
000040*   INPUT IS THE OCCURRENCE'S OWN ATTACH-REF LIST; OUTPUT IS
000050*   THE FULLY FORMATTED DATASETS COLUMN TEXT (RULE X6).  THE
000060*   CALLER SUPPLIES THE ATTACHMENT, DATASET AND EXTERNAL-
000070*   FILE TABLES AS LEADING USING PARAMETERS.
000080*-----------------------------------------------------------*
000090* HISTORY OF MODIFICATION:
000100*-----------------------------------------------------------*
000110* MOD.#  INIT   DATE        DESCRIPTION
000120* ------ ------ ----------  -----------------------------
000130* PLX006 RSNVK  14/06/1992 - INITIAL VERSION.
000140* PLX031 TMPSRK 11/01/2018 - JIRA REM-412 WIDENED
000150*                             BLATT-DATASET-TEXT TO 800
000160*                             BYTES.
000170* PLX032 NKSHAR 19/03/2019 - QA FINDING: BLATT-ATTACH-COUNT
000180*                             MINUS BLATT-DETAIL-COUNT COUNTED
000190*                             BOTH A DANGLING ATTACH-REF AND A
000200*                             REF THAT LEGITIMATELY RESOLVED TO
000210*                             SOMETHING OTHER THAN A DATASET
000220*                             (RULE H3) AS "NOT FOUND".  ADDED
000230*                             BLATT-NOTFOUND-COUNT SO THE
000240*                             CALLER CAN TELL THE TWO APART.
000250*-----------------------------------------------------------*
000260 01  WK-C-BLATT-RECORD.
000270     05  WK-C-BLATT-INPUT.
000280         10  BLATT-ATTACH-COUNT   PIC 9(02) COMP.
000290         10  BLATT-ATTACH-REF     PIC X(10) OCCURS 5 TIMES.
000300     05  WK-C-BLATT-OUTPUT.
000310         10  BLATT-DATASET-TEXT   PIC X(800).
000320         10  BLATT-DETAIL-COUNT   PIC 9(02) COMP.
000330         10  BLATT-NOTFOUND-COUNT PIC 9(02) COMP.
000340     05  FILLER                   PIC X(04).
