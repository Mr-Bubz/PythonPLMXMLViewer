000010*-----------------------------------------------------------*
000020* BOMVIEW.cpy  -  PLM BOM EXTRACT - PRODUCT-VIEW TABLE
000030*-----------------------------------------------------------*
000040*   KEYED BY ENTITY-ID.  THE FIRST ENTRY LOADED (WS-PV-FIRST-
000050*   KEY) IS THE ONE EXPORTED - SEE BATCH FLOW UNIT 1 STEP 4.
000060*-----------------------------------------------------------*
000070* HISTORY OF MODIFICATION:
000080*-----------------------------------------------------------*
000090* MOD.#  INIT   DATE        DESCRIPTION
000100* ------ ------ ----------  -----------------------------
000110* PLX001 RSNVK  03/11/1991 - INITIAL VERSION.
000120*-----------------------------------------------------------*
000130 77  WS-PV-MAX                    PIC 9(02) COMP VALUE 50.
000140 77  WS-PV-COUNT                  PIC 9(02) COMP VALUE ZERO.
000150 77  WS-PV-FIRST-KEY               PIC X(10) VALUE SPACES.
000160 01  WS-PV-TABLE.
000170     05  WS-PV-ENTRY OCCURS 50 TIMES
000180                     INDEXED BY PV-IDX.
000190         10  WS-PV-ENTITY-ID      PIC X(10).
000200         10  WS-PV-PRIMARY-OCC-REF PIC X(10).
000210         10  WS-PV-ROOT-COUNT     PIC 9(02) COMP.
000220         10  WS-PV-ROOT-REF       PIC X(10) OCCURS 5 TIMES.
000230         10  FILLER               PIC X(04).
