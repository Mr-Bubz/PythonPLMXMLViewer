000010*-----------------------------------------------------------*
000020* BOMCOMN.cpy  -  PLM BOM EXTRACT - COMMON WORK AREA
000030*-----------------------------------------------------------*
000040*   THIS IS THE STANDARD "WK-C-COMMON" BLOCK CARRIED BY
000050*   EVERY PROGRAM AND CALLED SUBROUTINE IN THE PLM-BOM
000060*   EXTRACT SUITE.  HOLDS THE FILE-STATUS WORK FIELD AND THE
000070*   88-LEVEL CONDITIONS TESTED AFTER EVERY I-O VERB.
000080*-----------------------------------------------------------*
000090* HISTORY OF MODIFICATION:
000100*-----------------------------------------------------------*
000110* MOD.#  INIT   DATE        DESCRIPTION
000120* ------ ------ ----------  -----------------------------
000130* PLX001 RSNVK  03/11/1991 - INITIAL VERSION, LIFTED FROM
000140*                             AN EARLIER SHOP SYSTEM'S WK-C-
000150*                             COMMON BLOCK.
000160* PLX014 DCKAB  18/02/1999 - Y2K: WIDENED WK-C-RUN-DATE TO
000170*                             CENTURY-INCLUSIVE FORMAT.
000180*-----------------------------------------------------------*
000190 05  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
000200     88  WK-C-SUCCESSFUL                   VALUE "00".
000210     88  WK-C-RECORD-NOT-FOUND             VALUE "23".
000220     88  WK-C-AT-END                       VALUE "10".
000230     88  WK-C-DUPLICATE-KEY                VALUE "22".
000240 05  WK-C-RUN-DATE                PIC X(08) VALUE SPACES.
000250 05  WK-C-RUN-TIME                PIC X(08) VALUE SPACES.
000260 05  FILLER                       PIC X(10) VALUE SPACES.
