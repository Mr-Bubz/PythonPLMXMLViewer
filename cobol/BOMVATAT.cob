000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     BOMVATAT.
000050 AUTHOR.         R S NAIR VK.
000060 INSTALLATION.   ENTERPRISE PLM SYSTEMS GROUP.
000070 DATE-WRITTEN.   20 JUL 1992.
000080 DATE-COMPILED.
000090 SECURITY.       NON-CONFIDENTIAL.
000100*
000110*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RESOLVE THE
000120*               ATTACHMENT LIST OF ONE PLM OCCURRENCE INTO
000130*               THE FORMATTED "DATASETS" COLUMN TEXT USED ON
000140*               THE BOM EXPLOSION REPORT.  FOR EACH
000150*               ATTACH-REF IT LOOKS UP THE ASSOCIATED-
000160*               ATTACHMENT, FOLLOWS IT TO A DATASET (FORMS
000170*               ARE DROPPED - SEE RULE H3), THEN LISTS THE
000180*               DATASET'S MEMBER FILES.  CALLED BY BOMX000
000190*               ONCE FOR EVERY OCCURRENCE WHOSE REVISION
000200*               RESOLVED.
000210*----------------------------------------------------------------*
000220* HISTORY OF MODIFICATION:
000230*----------------------------------------------------------------*
000240* MOD.#  INIT   DATE        DESCRIPTION
000250* ------ ------ ----------  -----------------------------------
000260* PLX006 RSNVK  20/07/1992 - INITIAL VERSION.
000270* PLX022 TMPJAE 09/09/2006 - CR-4417 ADDED THE "NOT FOUND"
000280*                             TEXT VARIANTS (RULE X6) AFTER
000290*                             PRODUCTION FLAGGED DANGLING
000300*                             ATTACHMENT REFS ON A SUPPLIER
000310*                             EXTRACT.
000320* PLX031 TMPSRK 11/01/2018 - JIRA REM-412 REWROTE THE MEMBER-
000330*                             FILE LOOP TO HANDLE A DATASET
000340*                             WITH ZERO MEMBERS ("NO FILES")
000350*                             AND WIDENED THE OUTPUT AREA.
000360* PLX032 NKSHAR 19/03/2019 - QA FINDING: ADDED BLATT-NOTFOUND-
000370*                             COUNT SO A060 CAN TELL A DANGLING
000380*                             ATTACHMENT-REF (A REAL "NOT
000390*                             FOUND") APART FROM ONE THAT
000400*                             RESOLVED BUT WAS CORRECTLY
000410*                             DROPPED BY RULE H3.
000420* PLX034 NKSHAR 26/06/2019 - QA FINDING: A060 WAS SILENTLY
000430*                             DROPPING THE CASE WHERE AN
000440*                             ATTACHMENT RESOLVED BUT ITS DATASET
000450*                             KEY DID NOT (RULE X6 REQUIRES THIS
000460*                             BE REPORTED, NOT DROPPED - ONLY THE
000470*                             "RESOLVED TO A FORM" CASE IN PLX032
000480*                             IS CORRECTLY SILENT).  ADDED
000490*                             A065-FORMAT-NOTFOUND-DETAIL TO
000500*                             APPEND "Role: xx, DataSet ID: xx
000510*                             (Not Found)" THE SAME WAY A080
000520*                             APPENDS A RESOLVED DETAIL.
000530*----------------------------------------------------------------*
000540 EJECT
000550**********************
000560 ENVIRONMENT DIVISION.
000570**********************
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER.  IBM-AS400.
000600 OBJECT-COMPUTER.  IBM-AS400.
000610 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000620                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000630                   UPSI-0 IS UPSI-SWITCH-0
000640                   ON STATUS IS U0-ON
000650                   OFF STATUS IS U0-OFF.
000660
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690
000700***************
000710 DATA DIVISION.
000720***************
000730 FILE SECTION.
000740
000750*************************
000760 WORKING-STORAGE SECTION.
000770*************************
000780 01  FILLER                       PIC X(24) VALUE
000790     "** PROGRAM BOMVATAT **".
000800
000810* ------------------ PROGRAM WORKING STORAGE -------------------*
000820 01  WK-C-COMMON.
000830     COPY BOMCOMN.
000840
000850 01  WK-C-BVAT-WORK-AREA.
000860     05  WK-N-ATT-SUB             PIC 9(02) COMP VALUE ZERO.
000870     05  WK-N-MEM-SUB             PIC 9(02) COMP VALUE ZERO.
000880     05  WK-C-AA-FOUND-SW         PIC X(01) VALUE "N".
000890         88  WK-C-AA-WAS-FOUND          VALUE "Y".
000900     05  WK-C-DS-FOUND-SW         PIC X(01) VALUE "N".
000910         88  WK-C-DS-WAS-FOUND          VALUE "Y".
000920     05  WK-C-XF-FOUND-SW         PIC X(01) VALUE "N".
000930         88  WK-C-XF-WAS-FOUND          VALUE "Y".
000940     05  WK-C-ROLE-WORK           PIC X(20) VALUE SPACES.
000950     05  WK-C-ROLE-WORK-NUM REDEFINES WK-C-ROLE-WORK
000960                              PIC X(20).
000970     05  WK-C-DSNAME-WORK         PIC X(30) VALUE SPACES.
000980     05  WK-C-DSNAME-SEGS REDEFINES WK-C-DSNAME-WORK.
000990         10  WK-C-DSNAME-HEAD     PIC X(10).
001000         10  WK-C-DSNAME-TAIL     PIC X(20).
001010     05  WK-C-DSTYPE-WORK         PIC X(20) VALUE SPACES.
001020     05  WK-C-ATTACH-REF-WORK     PIC X(10) VALUE SPACES.
001030     05  WK-C-DSET-KEY-WORK       PIC X(10) VALUE SPACES.
001040     05  WK-C-ONE-DETAIL          PIC X(200) VALUE SPACES.
001050     05  WK-C-FILES-TEXT          PIC X(160) VALUE SPACES.
001060     05  WK-C-ONE-FILE            PIC X(70)  VALUE SPACES.
001070     05  FILLER                   PIC X(04).
001080
001090*****************
001100 LINKAGE SECTION.
001110*****************
001120 COPY BOMATCH.
001130 COPY BOMDSET.
001140 COPY BOMXFIL.
001150 COPY BOMLATT.
001160 EJECT
001170****************************************************************
001180 PROCEDURE DIVISION USING WS-AA-TABLE
001190                           WS-DS-TABLE
001200                           WS-XF-TABLE
001210                           WK-C-BLATT-RECORD.
001220****************************************************************
001230 MAIN-MODULE.
001240     PERFORM A000-RESOLVE-ALL-ATTACHMENTS
001250        THRU A099-RESOLVE-ALL-ATTACHMENTS-EX.
001260     GOBACK.
001270
001280*----------------------------------------------------------------*
001290 A000-RESOLVE-ALL-ATTACHMENTS.
001300*----------------------------------------------------------------*
001310     MOVE    SPACES                  TO    BLATT-DATASET-TEXT.
001320     MOVE    ZERO                    TO    BLATT-DETAIL-COUNT.
001330     MOVE    ZERO                    TO    BLATT-NOTFOUND-COUNT.
001340
001350     IF      BLATT-ATTACH-COUNT = ZERO
001360             GO TO A099-RESOLVE-ALL-ATTACHMENTS-EX.
001370
001380     MOVE    1                       TO    WK-N-ATT-SUB.
001390
001400 A010-ATTACHMENT-LOOP.
001410     IF      WK-N-ATT-SUB > BLATT-ATTACH-COUNT
001420             GO TO A099-RESOLVE-ALL-ATTACHMENTS-EX.
001430
001440     MOVE    BLATT-ATTACH-REF (WK-N-ATT-SUB)
001450                                     TO    WK-C-ATTACH-REF-WORK.
001460
001470     PERFORM A060-RESOLVE-ONE-ATTACHMENT
001480        THRU A069-RESOLVE-ONE-ATTACHMENT-EX.
001490
001500     ADD     1                       TO    WK-N-ATT-SUB.
001510     GO TO   A010-ATTACHMENT-LOOP.
001520
001530 A099-RESOLVE-ALL-ATTACHMENTS-EX.
001540     EXIT.
001550
001560*----------------------------------------------------------------*
001570* A060-RESOLVE-ONE-ATTACHMENT - RULE H3: AN ATTACHMENT IS
001580*   INCLUDED ONLY WHEN ITS ATTACHMENT-REF RESOLVES TO A
001590*   DATASET.  A MISSING ASSOCIATED-ATTACHMENT RECORD BUMPS
001600*   BLATT-NOTFOUND-COUNT SO THE CALLER (BOMX000) CAN WARN ON
001610*   IT; AN ATTACHMENT THAT RESOLVED BUT DOES NOT POINT TO A
001620*   DATASET (E.G. A FORM) IS DROPPED SILENTLY - THAT IS NOT A
001630*   "NOT FOUND" CONDITION, SEE PLX032.
001640*----------------------------------------------------------------*
001650 A060-RESOLVE-ONE-ATTACHMENT.                                       PLX032
001660     MOVE     "N" TO    WK-C-AA-FOUND-SW.
001670     PERFORM B000-FIND-ATTACHMENT
001680        THRU B099-FIND-ATTACHMENT-EX.
001690
001700     IF      NOT WK-C-AA-WAS-FOUND
001710             ADD  1     TO    BLATT-NOTFOUND-COUNT
001720             GO TO A069-RESOLVE-ONE-ATTACHMENT-EX.
001730
001740     MOVE    WS-AA-ROLE (AA-IDX)     TO    WK-C-ROLE-WORK.
001750     MOVE    WS-AA-ATTACHMENT-REF (AA-IDX)
001760                                     TO    WK-C-DSET-KEY-WORK.
001770
001780     MOVE     "N" TO    WK-C-DS-FOUND-SW.
001790     PERFORM C000-FIND-DATASET
001800        THRU C099-FIND-DATASET-EX.
001810
001820     IF      NOT WK-C-DS-WAS-FOUND
001830             PERFORM A065-FORMAT-NOTFOUND-DETAIL
001840                THRU A068-FORMAT-NOTFOUND-DETAIL-EX
001850             GO TO A069-RESOLVE-ONE-ATTACHMENT-EX.
001860
001870     PERFORM A080-FORMAT-ONE-DETAIL
001880        THRU A089-FORMAT-ONE-DETAIL-EX.
001890
001900 A069-RESOLVE-ONE-ATTACHMENT-EX.
001910     EXIT.
001920
001930*----------------------------------------------------------------*
001940* A065-FORMAT-NOTFOUND-DETAIL - RULE X6: THE ATTACHMENT-REF
001950*   RESOLVED TO AN ASSOCIATED-ATTACHMENT RECORD BUT ITS DATASET
001960*   KEY DID NOT RESOLVE TO A DATASET RECORD.  UNLIKE THE
001970*   "RESOLVED BUT NOT A DATASET" (FORM) CASE, THIS ONE IS
001980*   REPORTED, NOT DROPPED - BUILDS AND APPENDS "Role: <role>,
001990*   DataSet ID: <key> (Not Found)" THE SAME WAY A080 APPENDS A
002000*   RESOLVED DETAIL.  SEE PLX034.
002010*----------------------------------------------------------------*
002020 A065-FORMAT-NOTFOUND-DETAIL.                                      PLX034
002030     IF      WK-C-ROLE-WORK = SPACES
002040             MOVE "N/A"              TO    WK-C-ROLE-WORK.
002060
002070     STRING  "Role: "            DELIMITED BY SIZE
002080             WK-C-ROLE-WORK      DELIMITED BY SPACE
002090             ", DataSet ID: "    DELIMITED BY SIZE
002100             WK-C-DSET-KEY-WORK  DELIMITED BY SPACE
002110             " (Not Found)"      DELIMITED BY SIZE
002120                 INTO WK-C-ONE-DETAIL.
002130
002140     IF      BLATT-DETAIL-COUNT = ZERO
002150             STRING WK-C-ONE-DETAIL DELIMITED BY SIZE
002160                 INTO BLATT-DATASET-TEXT
002170     ELSE
002180             STRING BLATT-DATASET-TEXT DELIMITED BY SPACE
002190                    " | "             DELIMITED BY SIZE
002200                    WK-C-ONE-DETAIL   DELIMITED BY SIZE
002210                 INTO BLATT-DATASET-TEXT.
002220
002230     ADD     1                       TO    BLATT-DETAIL-COUNT.
002240
002250 A068-FORMAT-NOTFOUND-DETAIL-EX.
002260     EXIT.
002270
002280*----------------------------------------------------------------*
002290* B000-FIND-ATTACHMENT - BOUNDED LINEAR SCAN OF WS-AA-TABLE.
002300*----------------------------------------------------------------*
002310 B000-FIND-ATTACHMENT.
002320     SET     AA-IDX TO 1.
002330 B010-FIND-ATTACHMENT-LOOP.
002340     IF      AA-IDX > WS-AA-COUNT
002350             GO TO B099-FIND-ATTACHMENT-EX.
002360     IF      WS-AA-ENTITY-ID (AA-IDX) = WK-C-ATTACH-REF-WORK
002370             MOVE "Y" TO    WK-C-AA-FOUND-SW
002380             GO TO B099-FIND-ATTACHMENT-EX.
002390     SET     AA-IDX UP BY 1.
002400     GO TO   B010-FIND-ATTACHMENT-LOOP.
002410 B099-FIND-ATTACHMENT-EX.
002420     EXIT.
002430
002440*----------------------------------------------------------------*
002450* C000-FIND-DATASET - BOUNDED LINEAR SCAN OF WS-DS-TABLE.
002460*----------------------------------------------------------------*
002470 C000-FIND-DATASET.
002480     SET     DS-IDX TO 1.
002490 C010-FIND-DATASET-LOOP.
002500     IF      DS-IDX > WS-DS-COUNT
002510             GO TO C099-FIND-DATASET-EX.
002520     IF      WS-DS-ENTITY-ID (DS-IDX) = WK-C-DSET-KEY-WORK
002530             MOVE "Y" TO    WK-C-DS-FOUND-SW
002540             GO TO C099-FIND-DATASET-EX.
002550     SET     DS-IDX UP BY 1.
002560     GO TO   C010-FIND-DATASET-LOOP.
002570 C099-FIND-DATASET-EX.
002580     EXIT.
002590
002600*----------------------------------------------------------------*
002610* A080-FORMAT-ONE-DETAIL - BUILDS ONE
002620*   "Role: x, Type: y, Name: z, Files: [...]" SEGMENT AND
002630*   APPENDS IT TO BLATT-DATASET-TEXT, SEPARATED BY " | "
002640*   FROM ANY DETAIL ALREADY PRESENT (RULE X6).
002650*----------------------------------------------------------------*
002660 A080-FORMAT-ONE-DETAIL.
002670     MOVE    "N/A"                   TO    WK-C-ROLE-WORK-NUM.
002680     IF      WS-AA-ROLE (AA-IDX) NOT = SPACES
002690             MOVE WS-AA-ROLE (AA-IDX) TO WK-C-ROLE-WORK.
002700
002710     MOVE    WS-DS-DS-TYPE (DS-IDX)  TO    WK-C-DSTYPE-WORK.
002720     IF      WK-C-DSTYPE-WORK = SPACES
002730             MOVE "N/A"              TO    WK-C-DSTYPE-WORK.
002740
002750     IF      WS-DS-NAME (DS-IDX) NOT = SPACES
002760             MOVE WS-DS-NAME (DS-IDX) TO WK-C-DSNAME-WORK
002770     ELSE
002780             MOVE WS-DS-ENTITY-ID (DS-IDX)
002790                                     TO WK-C-DSNAME-SEGS.
002800
002810     PERFORM A090-FORMAT-FILES-TEXT
002820        THRU A099-FORMAT-FILES-TEXT-EX.
002830
002840     STRING  "Role: "            DELIMITED BY SIZE
002850             WK-C-ROLE-WORK      DELIMITED BY SPACE
002860             ", Type: "          DELIMITED BY SIZE
002870             WK-C-DSTYPE-WORK    DELIMITED BY SPACE
002880             ", Name: "          DELIMITED BY SIZE
002890             WK-C-DSNAME-WORK    DELIMITED BY SPACE
002900             ", Files: ["        DELIMITED BY SIZE
002910             WK-C-FILES-TEXT     DELIMITED BY SIZE
002920             "]"                 DELIMITED BY SIZE
002930                 INTO WK-C-ONE-DETAIL.
002940
002950     IF      BLATT-DETAIL-COUNT = ZERO
002960             STRING WK-C-ONE-DETAIL DELIMITED BY SIZE
002970                 INTO BLATT-DATASET-TEXT
002980     ELSE
002990             STRING BLATT-DATASET-TEXT DELIMITED BY SPACE
003000                    " | "             DELIMITED BY SIZE
003010                    WK-C-ONE-DETAIL   DELIMITED BY SIZE
003020                 INTO BLATT-DATASET-TEXT.
003030
003040     ADD     1                       TO    BLATT-DETAIL-COUNT.
003050
003060 A089-FORMAT-ONE-DETAIL-EX.
003070     EXIT.
003080
003090*----------------------------------------------------------------*
003100* A090-FORMAT-FILES-TEXT - "<loc> (<fmt>)" PER MEMBER,
003110*   JOINED BY "; "; "No Files" WHEN THE DATASET HAS NONE;
003120*   "Ref: <key> (Not Found)" FOR A DANGLING MEMBER-REF -
003130*   RULE X6.
003140*----------------------------------------------------------------*
003150 A090-FORMAT-FILES-TEXT.                                          PLX031
003160     MOVE    SPACES                  TO    WK-C-FILES-TEXT.
003170
003180*    WS-DS-MEMBER-COUNT IS THE NORMAL TEST; WS-DS-MEMBER-VIEW IS
003190*    CHECKED AS WELL SO A DATASET WHOSE COUNT FIELD WAS LOADED
003200*    WRONG BUT WHOSE REF SLOTS ARE ALL BLANK STILL COMES OUT AS
003210*    "No Files" INSTEAD OF A BLOCK OF DANGLING-REF TEXT.
003220*                                                                  PLX032
003230     IF      WS-DS-MEMBER-COUNT (DS-IDX) = ZERO
003240        OR   WS-DS-MEMBER-VIEW (DS-IDX) = SPACES
003250             MOVE "No Files"         TO    WK-C-FILES-TEXT
003260             GO TO A099-FORMAT-FILES-TEXT-EX.
003270
003280     MOVE    1                       TO    WK-N-MEM-SUB.
003290
003300 A092-MEMBER-LOOP.
003310     IF      WK-N-MEM-SUB > WS-DS-MEMBER-COUNT (DS-IDX)
003320             GO TO A099-FORMAT-FILES-TEXT-EX.
003330
003340     MOVE     "N" TO    WK-C-XF-FOUND-SW.
003350     MOVE    WS-DS-MEMBER-REF (DS-IDX, WK-N-MEM-SUB)
003360                                     TO    WK-C-DSET-KEY-WORK.
003370     PERFORM D000-FIND-EXTERNAL-FILE
003380        THRU D099-FIND-EXTERNAL-FILE-EX.
003390
003400     IF      WK-C-XF-WAS-FOUND
003410             PERFORM A094-FORMAT-ONE-FILE
003420                THRU A094-FORMAT-ONE-FILE-EX
003430     ELSE
003440             STRING "Ref: "          DELIMITED BY SIZE
003450                    WS-DS-MEMBER-REF (DS-IDX, WK-N-MEM-SUB)
003460                                     DELIMITED BY SPACE
003470                    " (Not Found)"   DELIMITED BY SIZE            PLX022  
003480                        INTO WK-C-ONE-FILE.
003490
003500     IF      WK-N-MEM-SUB = 1
003510             STRING WK-C-ONE-FILE    DELIMITED BY SPACE
003520                        INTO WK-C-FILES-TEXT
003530     ELSE
003540             STRING WK-C-FILES-TEXT  DELIMITED BY SPACE
003550                    "; "             DELIMITED BY SIZE
003560                    WK-C-ONE-FILE    DELIMITED BY SPACE
003570                        INTO WK-C-FILES-TEXT.
003580
003590     ADD     1                       TO    WK-N-MEM-SUB.
003600     GO TO   A092-MEMBER-LOOP.
003610
003620 A099-FORMAT-FILES-TEXT-EX.
003630     EXIT.
003640
003650*----------------------------------------------------------------*
003660 A094-FORMAT-ONE-FILE.
003670*----------------------------------------------------------------*
003680     MOVE    WS-XF-LOCATION-REF (XF-IDX)
003690                                     TO    WK-C-ONE-FILE.
003700     IF      WK-C-ONE-FILE = SPACES
003710             MOVE "N/A"              TO    WK-C-ONE-FILE.
003720
003730     IF      WS-XF-FILE-FORMAT (XF-IDX) = SPACES
003740             STRING WK-C-ONE-FILE    DELIMITED BY SPACE
003750                    " (N/A)"         DELIMITED BY SIZE
003760                        INTO WK-C-ONE-FILE
003770     ELSE
003780             STRING WK-C-ONE-FILE    DELIMITED BY SPACE
003790                    " ("             DELIMITED BY SIZE
003800                    WS-XF-FILE-FORMAT (XF-IDX)
003810                                     DELIMITED BY SPACE
003820                    ")"              DELIMITED BY SIZE
003830                        INTO WK-C-ONE-FILE.
003840
003850 A094-FORMAT-ONE-FILE-EX.
003860     EXIT.
003870
003880*----------------------------------------------------------------*
003890* D000-FIND-EXTERNAL-FILE - BOUNDED LINEAR SCAN OF WS-XF-TABLE.
003900*----------------------------------------------------------------*
003910 D000-FIND-EXTERNAL-FILE.
003920     SET     XF-IDX TO 1.
003930 D010-FIND-EXTERNAL-FILE-LOOP.
003940     IF      XF-IDX > WS-XF-COUNT
003950             GO TO D099-FIND-EXTERNAL-FILE-EX.
003960     IF      WS-XF-ENTITY-ID (XF-IDX) = WK-C-DSET-KEY-WORK
003970             MOVE "Y" TO    WK-C-XF-FOUND-SW
003980             GO TO D099-FIND-EXTERNAL-FILE-EX.
003990     SET     XF-IDX UP BY 1.
004000     GO TO   D010-FIND-EXTERNAL-FILE-LOOP.
004010 D099-FIND-EXTERNAL-FILE-EX.
004020     EXIT.
004030
004040******************************************************************
004050************** END OF PROGRAM SOURCE -  BOMVATAT ***************
004060******************************************************************
