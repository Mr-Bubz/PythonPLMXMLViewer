000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     BOMVREVN.
000050 AUTHOR.         R S NAIR VK.
000060 INSTALLATION.   ENTERPRISE PLM SYSTEMS GROUP.
000070 DATE-WRITTEN.   14 JUN 1992.
000080 DATE-COMPILED.
000090 SECURITY.       NON-CONFIDENTIAL.
000100*
000110*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RESOLVE A PLM
000120*               OCCURRENCE'S PRODUCT-REVISION (BY ITS
000130*               INSTANCED-REF) AND, THROUGH THE REVISION'S
000140*               MASTER-REF, ITS OWNING PRODUCT.  RETURNS THE
000150*               DISPLAY NAME, ITEM TYPE, REVISION CODE, LAST
000160*               MODIFIED DATE AND BUSINESS PART NUMBER USED
000170*               TO BUILD ONE ROW OF THE BOM EXPLOSION REPORT.
000180*               CALLED BY BOMX000 ONCE FOR EVERY OCCURRENCE
000190*               REACHED DURING THE HIERARCHY WALK.
000200*----------------------------------------------------------------*
000210* HISTORY OF MODIFICATION:
000220*----------------------------------------------------------------*
000230* MOD.#  INIT   DATE        DESCRIPTION
000240* ------ ------ ----------  -----------------------------------
000250* PLX006 RSNVK  14/06/1992 - INITIAL VERSION - TABLE-DRIVEN
000260*                             REPLACEMENT FOR THE SHOP'S
000270*                             OLDER INDEXED-FILE READ
000280*                             PATTERN; THE REVISION/PRODUCT
000290*                             DATA NOW LIVES IN MEMORY,
000300*                             LOADED ONCE BY BOMX000 FROM
000310*                             ENTITY-IN.
000320* PLX014 DCKAB  18/02/1999 - Y2K: NO PICTURE CHANGE REQUIRED -
000330*                             LAST-MOD-DATE IS CARRIED AS TEXT
000340*                             EXACTLY AS SUPPLIED BY THE
000350*                             EXPORTING SYSTEM.
000360* PLX022 TMPJAE 09/09/2006 - CR-4417 CLARIFIED A080 TO PREFER
000370*                             OBJECT-STRING OVER NAME PER THE
000380*                             REVISED DISPLAY-NAME RULE (H2).
000390* PLX032 NKSHAR 19/03/2019 - QA FINDING: C-SUP0016 WAS BEING
000400*                             REFERENCED OUT OF BOMWORK'S WK-C-
000410*                             LITERALS BLOCK, WHICH THIS
000420*                             PROGRAM NEVER COPIES.  GAVE A080
000430*                             ITS OWN C-SUP0016 LITERAL IN
000440*                             WK-C-BVRN-WORK-AREA INSTEAD.
000450* PLX033 NKSHAR 02/04/2019 - QA FINDING: WK-C-REVN-KEY-SEGS AND
000460*                             WK-C-PROD-KEY-SEGS WERE UNUSED
000470*                             REDEFINES - THE LATTER'S BASE KEY
000480*                             WAS LIVE BUT THE PFX/SFX SPLIT
000490*                             NEVER READ, THE FORMER NOT EVEN
000500*                             MOVED INTO.  WK-B000 NOW SAVES THE
000510*                             MATCHED REVISION KEY SO A086 CAN
000520*                             DISPLAY BOTH KEYS' PFX/SFX UNDER
000530*                             UPSI-0, THE SAME DIAGNOSTIC USE AS
000540*                             A085'S LAST-MOD BREAKDOWN.
000550*----------------------------------------------------------------*
000560 EJECT
000570**********************
000580 ENVIRONMENT DIVISION.
000590**********************
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER.  IBM-AS400.
000620 OBJECT-COMPUTER.  IBM-AS400.
000630 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000640                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000650                   UPSI-0 IS UPSI-SWITCH-0
000660                   ON STATUS IS U0-ON
000670                   OFF STATUS IS U0-OFF.
000680
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710
000720***************
000730 DATA DIVISION.
000740***************
000750 FILE SECTION.
000760
000770*************************
000780 WORKING-STORAGE SECTION.
000790*************************
000800 01  FILLER                       PIC X(24) VALUE
000810     "** PROGRAM BOMVREVN **".
000820
000830* ------------------ PROGRAM WORKING STORAGE -------------------*
000840 01  WK-C-COMMON.
000850     COPY BOMCOMN.
000860
000870 01  WK-C-BVRN-WORK-AREA.
000880     05  WK-C-REVN-SAVE-KEY       PIC X(10) VALUE SPACES.
000890     05  WK-C-REVN-KEY-SEGS REDEFINES WK-C-REVN-SAVE-KEY.
000900         10  WK-C-REVN-KEY-PFX    PIC X(04).
000910         10  WK-C-REVN-KEY-SFX    PIC X(06).
000920     05  WK-C-PROD-SAVE-KEY       PIC X(10) VALUE SPACES.
000930     05  WK-C-PROD-KEY-SEGS REDEFINES WK-C-PROD-SAVE-KEY.
000940         10  WK-C-PROD-KEY-PFX    PIC X(04).
000950         10  WK-C-PROD-KEY-SFX    PIC X(06).
000960     05  WK-C-REVN-FOUND-SW       PIC X(01) VALUE "N".
000970         88  WK-C-REVN-WAS-FOUND        VALUE "Y".
000980     05  WK-C-PROD-FOUND-SW       PIC X(01) VALUE "N".
000990         88  WK-C-PROD-WAS-FOUND        VALUE "Y".
001000     05  C-SUP0016                PIC X(07) VALUE "SUP0016".
001010     05  FILLER                   PIC X(04).
001020
001030*****************
001040 LINKAGE SECTION.
001050*****************
001060 COPY BOMREVN.
001070 COPY BOMPROD.
001080 COPY BOMLREV.
001090 EJECT
001100****************************************************************
001110 PROCEDURE DIVISION USING WS-RV-TABLE
001120                           WS-PR-TABLE
001130                           WK-C-BVRN-RECORD.
001140****************************************************************
001150 MAIN-MODULE.
001160     PERFORM A000-RESOLVE-REVISION
001170        THRU A099-RESOLVE-REVISION-EX.
001180     GOBACK.
001190
001200*----------------------------------------------------------------*
001210 A000-RESOLVE-REVISION.
001220*----------------------------------------------------------------*
001230     MOVE    SPACES                  TO    WK-C-BVRN-OUTPUT.
001240     MOVE    "N"                     TO    BVRN-FOUND.
001250     MOVE     "N" TO    WK-C-REVN-FOUND-SW.
001260     MOVE     "N" TO    WK-C-PROD-FOUND-SW.
001270
001280     IF      BVRN-INSTANCED-REF = SPACES
001290             GO TO A099-RESOLVE-REVISION-EX.
001300
001310     PERFORM B000-FIND-REVISION
001320        THRU B099-FIND-REVISION-EX.
001330
001340     IF      NOT WK-C-REVN-WAS-FOUND
001350             MOVE C-SUP0016          TO    BVRN-ERROR-CD
001360             GO TO A099-RESOLVE-REVISION-EX.
001370
001380     PERFORM A080-MOVE-REVISION-DATA.
001390     PERFORM A090-RESOLVE-PRODUCT
001400        THRU A099-RESOLVE-PRODUCT-EX.
001410
001420     MOVE    "Y"                     TO    BVRN-FOUND.
001430
001440 A099-RESOLVE-REVISION-EX.
001450     EXIT.
001460
001470*----------------------------------------------------------------*
001480* B000-FIND-REVISION - BOUNDED LINEAR SCAN OF WS-RV-TABLE FOR
001490*                       BVRN-INSTANCED-REF.  LEAVES RV-IDX
001500*                       POINTING AT THE MATCH WHEN FOUND.
001510*----------------------------------------------------------------*
001520 B000-FIND-REVISION.
001530     SET     RV-IDX TO 1.
001540 B010-FIND-REVISION-LOOP.
001550     IF      RV-IDX > WS-RV-COUNT
001560             GO TO B099-FIND-REVISION-EX.
001570     IF      WS-RV-ENTITY-ID (RV-IDX) = BVRN-INSTANCED-REF
001580             MOVE "Y" TO    WK-C-REVN-FOUND-SW
001590             MOVE WS-RV-ENTITY-ID (RV-IDX)
001600                                     TO    WK-C-REVN-SAVE-KEY
001610             GO TO B099-FIND-REVISION-EX.
001620     SET     RV-IDX UP BY 1.
001630     GO TO B010-FIND-REVISION-LOOP.
001640 B099-FIND-REVISION-EX.
001650     EXIT.
001660
001670*----------------------------------------------------------------*
001680 A080-MOVE-REVISION-DATA.                                         PLX022  
001690*----------------------------------------------------------------*
001700*    DISPLAY-NAME PRECEDENCE IS OBJECT-STRING, ELSE NAME - H2.
001710     IF      WS-RV-OBJECT-STRING (RV-IDX) NOT = SPACES
001720             MOVE WS-RV-OBJECT-STRING (RV-IDX)
001730                                     TO    BVRN-DISPLAY-NAME
001740     ELSE
001750             MOVE WS-RV-NAME (RV-IDX)
001760                                     TO    BVRN-DISPLAY-NAME.
001770
001780     MOVE    WS-RV-NAME (RV-IDX)     TO    BVRN-OWN-NAME.
001790     MOVE    WS-RV-SUB-TYPE (RV-IDX) TO    BVRN-ITEM-TYPE.
001800     MOVE    WS-RV-REVISION (RV-IDX) TO    BVRN-REVISION.
001810     MOVE    WS-RV-LAST-MOD-DATE (RV-IDX)
001820                                     TO    BVRN-LAST-MOD-DATE.
001830     MOVE    WS-RV-MASTER-REF (RV-IDX)
001840                                     TO    WK-C-PROD-SAVE-KEY.
001850
001860     PERFORM A085-DISPLAY-DIAGNOSTIC-DATE.                         PLX032
001870     PERFORM A086-DISPLAY-KEY-SEGMENTS.                            PLX033
001880
001890*----------------------------------------------------------------*
001900* A085 - WHEN UPSI-0 IS ON, SHOW THE CENTURY-SAFE BREAKDOWN OF
001910*        THE REVISION'S LAST-MOD-DATE (WS-RV-LMD-YMD) ON THE
001920*        JOB LOG FOR DIAGNOSTIC USE.  ONLY FIRES WHEN THE FIRST
001930*        4 BYTES LOOK LIKE A CCYY - MOST EXPORTING SYSTEMS SEND
001940*        A FREE-TEXT TIMESTAMP INSTEAD, WHICH IS LEFT ALONE.
001950*----------------------------------------------------------------*
001960 A085-DISPLAY-DIAGNOSTIC-DATE.
001970     IF      U0-ON
001980             IF   WS-RV-LMD-CCYY (RV-IDX) NUMERIC
001990                  DISPLAY "BOMVREVN - " BVRN-INSTANCED-REF
002000                          " LAST-MOD " WS-RV-LMD-CCYY (RV-IDX)
002010                          "-" WS-RV-LMD-MM (RV-IDX)
002020                          "-" WS-RV-LMD-DD (RV-IDX)
002030             END-IF
002040     END-IF.
002050
002060*----------------------------------------------------------------*
002070* A086 - WHEN UPSI-0 IS ON, SHOW THE PFX/SFX SPLIT OF THE
002080*        MATCHED REVISION KEY AND THE MASTER-REF KEY A090 IS
002090*        ABOUT TO LOOK UP PRODUCT BY - LETS SUPPORT CONFIRM ON
002100*        THE JOB LOG THAT BOTH KEYS CARRY THE EXPECTED 4-CHAR
002110*        PREFIX WITHOUT HAVING TO DUMP THE WHOLE TABLE.
002120*        DIAGNOSTIC ONLY, SEE PLX033.
002130*----------------------------------------------------------------*
002140 A086-DISPLAY-KEY-SEGMENTS.                                        PLX033
002150     IF      U0-ON
002160             DISPLAY "BOMVREVN - REVN-KEY " WK-C-REVN-KEY-PFX
002170                     "/" WK-C-REVN-KEY-SFX
002180                     " PROD-KEY " WK-C-PROD-KEY-PFX
002190                     "/" WK-C-PROD-KEY-SFX
002200     END-IF.
002210
002220*----------------------------------------------------------------*
002230 A090-RESOLVE-PRODUCT.
002240*----------------------------------------------------------------*
002250*    PRODUCT-ID IS COPIED ONLY WHEN THE REVISION RESOLVED (SEE
002260*    BATCH FLOW UNIT 2 STEP 3B).  A PRODUCT NOT FOUND IS NOT A
002270*    WARNING CONDITION - THE PRODUCT-ID COLUMN IS SIMPLY LEFT
002280*    BLANK AND RULE X2 TAKES OVER AT EXPORT TIME.
002290     IF      WK-C-PROD-SAVE-KEY = SPACES
002300             GO TO A099-RESOLVE-PRODUCT-EX.
002310
002320     PERFORM C000-FIND-PRODUCT
002330        THRU C099-FIND-PRODUCT-EX.
002340
002350     IF      WK-C-PROD-WAS-FOUND
002360             MOVE WS-PR-PRODUCT-ID (PR-IDX)
002370                                     TO    BVRN-PRODUCT-ID.
002380
002390 A099-RESOLVE-PRODUCT-EX.
002400     EXIT.
002410
002420*----------------------------------------------------------------*
002430* C000-FIND-PRODUCT - BOUNDED LINEAR SCAN OF WS-PR-TABLE FOR
002440*                      WK-C-PROD-SAVE-KEY.
002450*----------------------------------------------------------------*
002460 C000-FIND-PRODUCT.
002470     SET     PR-IDX TO 1.
002480 C010-FIND-PRODUCT-LOOP.
002490     IF      PR-IDX > WS-PR-COUNT
002500             GO TO C099-FIND-PRODUCT-EX.
002510     IF      WS-PR-ENTITY-ID (PR-IDX) = WK-C-PROD-SAVE-KEY
002520             MOVE "Y" TO    WK-C-PROD-FOUND-SW
002530             GO TO C099-FIND-PRODUCT-EX.
002540     SET     PR-IDX UP BY 1.
002550     GO TO C010-FIND-PRODUCT-LOOP.
002560 C099-FIND-PRODUCT-EX.
002570     EXIT.
002580
002590******************************************************************
002600************** END OF PROGRAM SOURCE -  BOMVREVN ***************
002610******************************************************************
