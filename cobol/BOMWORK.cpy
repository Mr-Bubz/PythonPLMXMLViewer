000010*-----------------------------------------------------------*
000020* BOMWORK.cpy  -  PLM BOM EXTRACT - RUN WORK AREA
000030*-----------------------------------------------------------*
000040*   RUN SWITCHES, COUNTERS AND THE LITERALS USED IN THE
000050*   RUN-LOG DISPLAY LINES.  COMPARE THE SHOP'S OLDER WORK-
000060*   AREA / LITERALS BLOCKS FROM AN EARLIER SYSTEM.
000070*-----------------------------------------------------------*
000080* HISTORY OF MODIFICATION:
000090*-----------------------------------------------------------*
000100* MOD.#  INIT   DATE        DESCRIPTION
000110* ------ ------ ----------  -----------------------------
000120* PLX001 RSNVK  03/11/1991 - INITIAL VERSION.
000130* PLX031 TMPSRK 11/01/2018 - JIRA REM-412 ADDED
000140*                             WK-N-WARNING-COUNT FOR THE
000150*                             END-OF-RUN TOTALS LINE.
000160*-----------------------------------------------------------*
000170 01  WK-C-WORK-AREA.
000180     05  WK-C-FOUND               PIC X(01) VALUE "Y".
000190     05  WK-C-NOT-FOUND           PIC X(01) VALUE "N".
000200     05  WK-C-PV-LOADED-SW        PIC X(01) VALUE "N".
000210         88  WK-C-PV-WAS-LOADED         VALUE "Y".
000220     05  WK-C-GI-LOADED-SW        PIC X(01) VALUE "N".
000230         88  WK-C-GI-WAS-LOADED         VALUE "Y".
000240     05  FILLER                   PIC X(04).
000250
000260 01  WK-N-RUN-COUNTERS.
000270     05  WK-N-GI-READ             PIC 9(06) COMP VALUE ZERO.
000280     05  WK-N-PR-READ             PIC 9(06) COMP VALUE ZERO.
000290     05  WK-N-RV-READ             PIC 9(06) COMP VALUE ZERO.
000300     05  WK-N-OC-READ             PIC 9(06) COMP VALUE ZERO.
000310     05  WK-N-PV-READ             PIC 9(06) COMP VALUE ZERO.
000320     05  WK-N-AA-READ             PIC 9(06) COMP VALUE ZERO.
000330     05  WK-N-DS-READ             PIC 9(06) COMP VALUE ZERO.
000340     05  WK-N-XF-READ             PIC 9(06) COMP VALUE ZERO.
000350     05  WK-N-IGNORED-READ        PIC 9(06) COMP VALUE ZERO.
000360     05  WK-N-ROWS-WRITTEN        PIC 9(06) COMP VALUE ZERO.
000370     05  WK-N-WARNING-COUNT       PIC 9(06) COMP VALUE ZERO.
000380     05  FILLER                   PIC X(04).
000390
000400 01  WK-C-LITERALS.
000410     05  C-PGM-NAME               PIC X(08) VALUE "BOMX000".
000420     05  C-COM0206                PIC X(07) VALUE "COM0206".
000430     05  C-SUP0016                PIC X(07) VALUE "SUP0016".
000440     05  C-MODE-R                 PIC X(07) VALUE "READ".
000450     05  FILLER                   PIC X(04).
