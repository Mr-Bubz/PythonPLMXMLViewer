000010*-----------------------------------------------------------*
000020* BOMLREV.cpy  -  LINKAGE RECORD FOR CALL "BOMVREVN"
000030*-----------------------------------------------------------*
000040*   SAME SHAPE AS THE SHOP'S EARLIER SINGLE-KEY CALLED-
000050*   ROUTINE INTERFACES (COMPARE THE OLDER LOOKUP COPYBOOKS) -
000060*   ONE INPUT GROUP, ONE OUTPUT GROUP.  THE CALLER SUPPLIES
000070*   THE REVISION AND PRODUCT TABLES SEPARATELY AS LEADING
000080*   USING PARAMETERS (THEY ARE TOO LARGE TO CARRY HERE).
000090*-----------------------------------------------------------*
000100* HISTORY OF MODIFICATION:
000110*-----------------------------------------------------------*
000120* MOD.#  INIT   DATE        DESCRIPTION
000130* ------ ------ ----------  -----------------------------
000140* PLX006 RSNVK  14/06/1992 - INITIAL VERSION.
000150*-----------------------------------------------------------*
000160 01  WK-C-BVRN-RECORD.
000170     05  WK-C-BVRN-INPUT.
000180         10  BVRN-INSTANCED-REF   PIC X(10).
000190     05  WK-C-BVRN-OUTPUT.
000200         10  BVRN-FOUND           PIC X(01) VALUE "N".
000210             88  BVRN-IS-FOUND          VALUE "Y".
000220         10  BVRN-DISPLAY-NAME    PIC X(40).
000230         10  BVRN-OWN-NAME        PIC X(30).
000240         10  BVRN-ITEM-TYPE       PIC X(20).
000250         10  BVRN-REVISION        PIC X(05).
000260         10  BVRN-PRODUCT-ID      PIC X(20).
000270         10  BVRN-LAST-MOD-DATE   PIC X(20).
000280         10  BVRN-ERROR-CD        PIC X(07).
000290     05  FILLER                   PIC X(06).
