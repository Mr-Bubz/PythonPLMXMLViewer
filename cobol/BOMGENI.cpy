000010*-----------------------------------------------------------*
000020* BOMGENI.cpy  -  PLM BOM EXTRACT - GENERAL-INFO TABLE
000030*-----------------------------------------------------------*
000040*   KEYED BY SCHEMA-VERSION.  IN PRACTICE ONE ENTRY, BUT THE
000050*   LOADER TREATS IT LIKE ANY OTHER KEYED TABLE (L1/L2).
000060*-----------------------------------------------------------*
000070* HISTORY OF MODIFICATION:
000080*-----------------------------------------------------------*
000090* MOD.#  INIT   DATE        DESCRIPTION
000100* ------ ------ ----------  -----------------------------
000110* PLX001 RSNVK  03/11/1991 - INITIAL VERSION.
000120*-----------------------------------------------------------*
000130 77  WS-GI-MAX                    PIC 9(02) COMP VALUE 5.
000140 77  WS-GI-COUNT                  PIC 9(02) COMP VALUE ZERO.
000150 01  WS-GI-TABLE.
000160     05  WS-GI-ENTRY OCCURS 5 TIMES
000170                     INDEXED BY GI-IDX.
000180         10  WS-GI-SCHEMA-VERSION PIC X(10).
000190         10  WS-GI-AUTHOR         PIC X(30).
000200         10  WS-GI-EXPORT-DATE    PIC X(10).
000210         10  WS-GI-EXPORT-TIME    PIC X(08).
000220         10  FILLER               PIC X(02).
