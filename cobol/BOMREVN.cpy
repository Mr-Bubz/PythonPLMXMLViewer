000010*-----------------------------------------------------------*
000020* BOMREVN.cpy  -  PLM BOM EXTRACT - PRODUCT-REVISION TABLE
000030*-----------------------------------------------------------*
000040*   KEYED BY ENTITY-ID.  WS-RV-LAST-MOD-YMD IS AN ALTERNATE
000050*   VIEW OF WS-RV-LAST-MOD-DATE USED ONLY WHEN THE FIRST 8
000060*   BYTES OF THE TIMESTAMP LOOK LIKE YYYYMMDD (SEE BOMVREVN
000070*   A085) - THE FIELD IS CARRIED AND PRINTED AS TEXT
000080*   EXACTLY AS GIVEN OTHERWISE, PER SPEC.
000090*-----------------------------------------------------------*
000100* HISTORY OF MODIFICATION:
000110*-----------------------------------------------------------*
000120* MOD.#  INIT   DATE        DESCRIPTION
000130* ------ ------ ----------  -----------------------------
000140* PLX001 RSNVK  03/11/1991 - INITIAL VERSION.
000150* PLX014 DCKAB  18/02/1999 - Y2K: ADDED WS-RV-LMD-YMD
000160*                             REDEFINE FOR CENTURY-SAFE
000170*                             DIAGNOSTIC DISPLAY.
000180* PLX032 NKSHAR 19/03/2019 - QA FINDING: WS-RV-LMD-YMD WAS
000190*                             DOCUMENTED AS FEEDING A
000200*                             DIAGNOSTIC DISPLAY THAT DID NOT
000210*                             EXIST.  ADDED BOMVREVN A085 TO
000220*                             ACTUALLY DISPLAY IT UNDER UPSI-0.
000230*-----------------------------------------------------------*
000240 77  WS-RV-MAX                    PIC 9(04) COMP VALUE 3000.
000250 77  WS-RV-COUNT                  PIC 9(04) COMP VALUE ZERO.
000260 01  WS-RV-TABLE.
000270     05  WS-RV-ENTRY OCCURS 3000 TIMES
000280                     INDEXED BY RV-IDX.
000290         10  WS-RV-ENTITY-ID      PIC X(10).
000300         10  WS-RV-NAME           PIC X(30).
000310         10  WS-RV-SUB-TYPE       PIC X(20).
000320         10  WS-RV-REVISION       PIC X(05).
000330         10  WS-RV-MASTER-REF     PIC X(10).
000340         10  WS-RV-OBJECT-STRING  PIC X(40).
000350         10  WS-RV-LAST-MOD-DATE  PIC X(20).
000360         10  WS-RV-LMD-YMD REDEFINES WS-RV-LAST-MOD-DATE.
000370             15  WS-RV-LMD-CCYY   PIC X(04).
000380             15  WS-RV-LMD-MM     PIC X(02).
000390             15  WS-RV-LMD-DD     PIC X(02).
000400             15  FILLER           PIC X(12).
000410         10  FILLER               PIC X(02).
