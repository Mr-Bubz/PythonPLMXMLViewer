000010*-----------------------------------------------------------*
000020* BOMIN.cpy  -  PLM BOM EXTRACT - ENTITY-IN RECORD AREA
000030*-----------------------------------------------------------*
000040*   ONE PHYSICAL RECORD FORMAT CARRIES ALL NINE ENTITY
000050*   KINDS EXPORTED BY THE PLM SYSTEM.  BOM-RECORD-KIND
000060*   (COLS 1-2 OF THE RECORD) SELECTS WHICH REDEFINITION OF
000070*   BOM-RECORD-BODY APPLIES - EXACTLY THE SAME "ONE FD, MANY
000080*   REDEFINED FORMATS" IDEA AS THE SHOP'S OLDER MULTI-FORMAT
000090*   DATABASE FILE IDIOM, JUST BUILT BY HAND SINCE ENTITY-IN
000100*   IS A PLAIN SEQUENTIAL EXTRACT FILE, NOT A DATABASE.
000110*-----------------------------------------------------------*
000120* HISTORY OF MODIFICATION:
000130*-----------------------------------------------------------*
000140* MOD.#  INIT   DATE        DESCRIPTION
000150* ------ ------ ----------  -----------------------------
000160* PLX001 RSNVK  03/11/1991 - INITIAL VERSION - GI/PR/RV/OC/PV
000170*                             FORMATS ONLY.
000180* PLX006 RSNVK  14/06/1992 - Added AA/DS/XF FORMATS FOR
000190*                             ATTACHMENT/DATASET EXPLOSION.
000200* PLX014 DCKAB  18/02/1999 - Y2K: EXPORT-DATE AND LAST-MOD-DATE
000210*                             WIDENED TO CENTURY-INCLUSIVE
000220*                             TEXT - NO PICTURE CHANGE NEEDED,
000230*                             CALLER SUPPLIES THE CENTURY NOW.
000240* PLX022 TMPJAE 09/09/2006 - CR-4417 ADD ATTR-NAME/ATTR-VALUE
000250*                             PAIRS TO OC FORMAT FOR CONTEXT
000260*                             ATTRIBUTE REPORTING.
000270*-----------------------------------------------------------*
000280 01  BOM-ENTITY-RECORD.
000290     05  BOM-RECORD-KIND          PIC X(02).
000300         88  BOM-KIND-GENL-INFO           VALUE "GI".
000310         88  BOM-KIND-PRODUCT             VALUE "PR".
000320         88  BOM-KIND-REVISION            VALUE "RV".
000330         88  BOM-KIND-OCCURRENCE          VALUE "OC".
000340         88  BOM-KIND-PROD-VIEW           VALUE "PV".
000350         88  BOM-KIND-ATTACHMENT          VALUE "AA".
000360         88  BOM-KIND-DATASET             VALUE "DS".
000370         88  BOM-KIND-EXTERNAL-FILE       VALUE "XF".
000380     05  BOM-RECORD-BODY          PIC X(398).
000390
000400*      -------  GI - GENERAL-INFO  -------
000410     05  BOM-GI-RECORD REDEFINES BOM-RECORD-BODY.
000420         10  GI-SCHEMA-VERSION    PIC X(10).
000430*                        SCHEMA VERSION - ALSO THE RECORD KEY
000440         10  GI-AUTHOR            PIC X(30).
000450*                        EXPORTING USER OR SYSTEM
000460         10  GI-EXPORT-DATE       PIC X(10).
000470*                        EXPORT DATE, AS GIVEN
000480         10  GI-EXPORT-TIME       PIC X(08).
000490*                        EXPORT TIME, AS GIVEN
000500         10  FILLER               PIC X(340).
000510
000520*      -------  PR - PRODUCT (PART MASTER)  -------
000530     05  BOM-PR-RECORD REDEFINES BOM-RECORD-BODY.
000540         10  PR-ENTITY-ID         PIC X(10).
000550*                        UNIQUE ENTITY KEY
000560         10  PR-PRODUCT-ID        PIC X(20).
000570*                        BUSINESS PART NUMBER
000580         10  PR-NAME              PIC X(30).
000590*                        PART NAME
000600         10  PR-SUB-TYPE          PIC X(20).
000610*                        ITEM TYPE CLASSIFICATION
000620         10  FILLER               PIC X(318).
000630
000640*      -------  RV - PRODUCT-REVISION  -------
000650     05  BOM-RV-RECORD REDEFINES BOM-RECORD-BODY.
000660         10  RV-ENTITY-ID         PIC X(10).
000670*                        UNIQUE ENTITY KEY
000680         10  RV-NAME              PIC X(30).
000690*                        REVISION NAME
000700         10  RV-SUB-TYPE          PIC X(20).
000710*                        ITEM TYPE CLASSIFICATION
000720         10  RV-REVISION          PIC X(05).
000730*                        REVISION LETTER OR NUMBER
000740         10  RV-MASTER-REF        PIC X(10).
000750*                        KEY OF OWNING PRODUCT RECORD
000760         10  RV-OBJECT-STRING     PIC X(40).
000770*                        PREFERRED DISPLAY STRING
000780         10  RV-LAST-MOD-DATE     PIC X(20).
000790*                        LAST-MODIFIED TIMESTAMP, AS GIVEN
000800         10  FILLER               PIC X(263).
000810
000820*      -------  OC - OCCURRENCE  -------
000830     05  BOM-OC-RECORD REDEFINES BOM-RECORD-BODY.
000840         10  OC-ENTITY-ID         PIC X(10).
000850*                        UNIQUE ENTITY KEY
000860         10  OC-INSTANCED-REF     PIC X(10).
000870*                        KEY OF THE PRODUCT-REVISION INSTANCED
000880         10  OC-SEQUENCE-NUMBER   PIC X(10).
000890*                        FIND/SEQUENCE NUMBER WITHIN PARENT
000900         10  OC-QUANTITY          PIC X(08).
000910*                        USAGE QUANTITY, AS TEXT
000920         10  OC-CHILD-COUNT       PIC 9(02).
000930*                        NUMBER OF CHILD OCCURRENCE REFS (0-10)
000940         10  OC-CHILD-REF         PIC X(10) OCCURS 10 TIMES.
000950*                        KEYS OF CHILD OCCURRENCE RECORDS
000960         10  OC-ATTACH-COUNT      PIC 9(02).
000970*                        NUMBER OF ATTACHMENT REFS (0-5)
000980         10  OC-ATTACH-REF        PIC X(10) OCCURS 5 TIMES.
000990*                        KEYS OF ASSOCIATED-ATTACHMENT RECORDS
001000         10  OC-ATTR-COUNT        PIC 9(02).
001010*                        NUMBER OF CONTEXT ATTRIBUTES (0-5)
001020         10  OC-ATTR-NAME         PIC X(20) OCCURS 5 TIMES.
001030*                        CONTEXT ATTRIBUTE NAME
001040         10  OC-ATTR-VALUE        PIC X(20) OCCURS 5 TIMES.
001050*                        CONTEXT ATTRIBUTE VALUE
001060         10  FILLER               PIC X(04).
001070
001080*      -------  PV - PRODUCT-VIEW (BOM ROOT)  -------
001090     05  BOM-PV-RECORD REDEFINES BOM-RECORD-BODY.
001100         10  PV-ENTITY-ID         PIC X(10).
001110*                        UNIQUE ENTITY KEY
001120         10  PV-PRIMARY-OCC-REF   PIC X(10).
001130*                        FALLBACK ROOT OCCURRENCE KEY
001140         10  PV-ROOT-COUNT        PIC 9(02).
001150*                        NUMBER OF ROOT REFS (0-5)
001160         10  PV-ROOT-REF          PIC X(10) OCCURS 5 TIMES.
001170*                        KEYS OF ROOT OCCURRENCE RECORDS
001180         10  FILLER               PIC X(326).
001190
001200*      -------  AA - ASSOCIATED-ATTACHMENT  -------
001210     05  BOM-AA-RECORD REDEFINES BOM-RECORD-BODY.
001220         10  AA-ENTITY-ID         PIC X(10).
001230*                        UNIQUE ENTITY KEY
001240         10  AA-ATTACHMENT-REF    PIC X(10).
001250*                        KEY OF THE ATTACHED DATASET (OR FORM)
001260         10  AA-ROLE              PIC X(20).
001270*                        ATTACHMENT ROLE, E.G. IMAN_SPECIFICATION
001280         10  FILLER               PIC X(358).
001290
001300*      -------  DS - DATASET  -------
001310     05  BOM-DS-RECORD REDEFINES BOM-RECORD-BODY.
001320         10  DS-ENTITY-ID         PIC X(10).
001330*                        UNIQUE ENTITY KEY
001340         10  DS-NAME              PIC X(30).
001350*                        DATASET NAME
001360         10  DS-DS-TYPE           PIC X(20).
001370*                        DATASET TYPE, E.G. PDF, DIRECTMODEL
001380         10  DS-MEMBER-COUNT      PIC 9(02).
001390*                        NUMBER OF MEMBER FILE REFS (0-5)
001400         10  DS-MEMBER-REF        PIC X(10) OCCURS 5 TIMES.
001410*                        KEYS OF EXTERNAL-FILE RECORDS
001420         10  FILLER               PIC X(286).
001430
001440*      -------  XF - EXTERNAL-FILE  -------
001450     05  BOM-XF-RECORD REDEFINES BOM-RECORD-BODY.
001460         10  XF-ENTITY-ID         PIC X(10).
001470*                        UNIQUE ENTITY KEY
001480         10  XF-FILE-FORMAT       PIC X(10).
001490*                        FILE FORMAT, E.G. PDF, JT, TEXT
001500         10  XF-LOCATION-REF      PIC X(50).
001510*                        RELATIVE FILE PATH WITHIN THE PACKAGE
001520         10  FILLER               PIC X(328).
