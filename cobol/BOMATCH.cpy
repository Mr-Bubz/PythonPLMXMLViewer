000010*-----------------------------------------------------------*
000020* BOMATCH.cpy  -  PLM BOM EXTRACT - ASSOCIATED-ATTACHMENT
000030*                  TABLE
000040*-----------------------------------------------------------*
000050*   KEYED BY ENTITY-ID.  RESOLVED BY BOMVATAT FOR EACH
000060*   ATTACH-REF ON AN OCCURRENCE; ATTACHMENTS WHOSE
000070*   ATTACHMENT-REF DOES NOT KEY A DATASET (FORMS) ARE
000080*   SILENTLY DROPPED FROM THE BOM REPORT - RULE H3.
000090*-----------------------------------------------------------*
000100* HISTORY OF MODIFICATION:
000110*-----------------------------------------------------------*
000120* MOD.#  INIT   DATE        DESCRIPTION
000130* ------ ------ ----------  -----------------------------
000140* PLX006 RSNVK  14/06/1992 - INITIAL VERSION.
000150*-----------------------------------------------------------*
000160 77  WS-AA-MAX                    PIC 9(04) COMP VALUE 4000.
000170 77  WS-AA-COUNT                  PIC 9(04) COMP VALUE ZERO.
000180 01  WS-AA-TABLE.
000190     05  WS-AA-ENTRY OCCURS 4000 TIMES
000200                     INDEXED BY AA-IDX.
000210         10  WS-AA-ENTITY-ID      PIC X(10).
000220         10  WS-AA-ATTACHMENT-REF PIC X(10).
000230         10  WS-AA-ROLE           PIC X(20).
000240         10  FILLER               PIC X(02).
